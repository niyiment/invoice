000100*---------------------------------------------------------------00010000
000200* INVTRAN  -  INVOICE MAINTENANCE TRANSACTION RECORD            00020000
000300*             ONE ENTRY PER MAINTENANCE REQUEST AGAINST THE     00030000
000400*             INVOICE MASTER.  TR-ACTION DRIVES WHICH FIELDS    00040000
000500*             OF THE REST OF THE RECORD ARE MEANINGFUL.         00050000
000600*                                                               00060000
000700*     TR-ACTION = 'C'  CREATE  - TR-NUMBER MAY BE BLANK         00070000
000800*     TR-ACTION = 'U'  UPDATE  - TR-NUMBER IDENTIFIES THE       00080000
000900*                                EXISTING INVOICE.  TR-UPDATE-  00090000
000950*                                STATUS IS OPTIONAL - WHEN      00095000
000960*                                PRESENT AND THE TRANSITION IS  00096000
000970*                                LEGAL IT IS APPLIED, OTHERWISE 00097000
000980*                                THE EXISTING STATUS IS KEPT.   00098000
001000*     TR-ACTION = 'S'  STATUS CHANGE - TR-NEW-STATUS REQUIRED   00100000
001100*     TR-ACTION = 'D'  DELETE  - TR-NUMBER IDENTIFIES THE       00110000
001200*                                EXISTING INVOICE               00120000
001300*---------------------------------------------------------------00130000
001400 01  INV-TRAN-RECORD.                                           00140000
001500     03  TR-ACTION                  PIC X(01).                  00150000
001600         88  TR-ACTION-CREATE        VALUE 'C'.                  00160000
001700         88  TR-ACTION-UPDATE        VALUE 'U'.                  00170000
001800         88  TR-ACTION-STATUS        VALUE 'S'.                  00180000
001900         88  TR-ACTION-DELETE        VALUE 'D'.                  00190000
002000     03  TR-NUMBER                   PIC X(20).                  00200000
002100     03  TR-CUSTOMER-NAME            PIC X(40).                  00210000
002200     03  TR-CUSTOMER-EMAIL           PIC X(50).                  00220000
002300     03  TR-CUSTOMER-ADDRESS         PIC X(80).                  00230000
002400     03  TR-TAX-RATE                 PIC S9(3)V99 COMP-3.        00240000
002500     03  TR-STATUS                   PIC X(10).                  00250000
002600     03  TR-NOTES                    PIC X(200).                 00260000
002700     03  TR-DATE                     PIC 9(08).                  00270000
002800     03  TR-DUE-DATE                 PIC 9(08).                  00280000
002850     03  TR-UPDATE-STATUS             PIC X(10).                 00285000
002900     03  TR-NEW-STATUS                PIC X(10).                 00290000
003000     03  TR-ITEM-COUNT               PIC 9(02) COMP-3.           00300000
003100     03  TR-ITEM-ENTRY OCCURS 20 TIMES.                          00310000
003200         05  TR-ITEM-DESCRIPTION     PIC X(60).                  00320000
003300         05  TR-ITEM-QUANTITY        PIC S9(5) COMP-3.           00330000
003400         05  TR-ITEM-UNIT-PRICE      PIC S9(7)V99 COMP-3.        00340000
003500     03  FILLER                      PIC X(20).                  00350000
