000100 IDENTIFICATION DIVISION.                                        NB0001
000200******************************************************************NB0002
000300 PROGRAM-ID.     INVNBR.                                         NB0003
000400 AUTHOR.         M OKONKWO.                                      NB0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       NB0005
000600 DATE-WRITTEN.   05/02/90.                                       NB0006
000700 DATE-COMPILED.                                                  NB0007
000800 SECURITY.       NON-CONFIDENTIAL.                               NB0008
000900******************************************************************NB0009
001000*    INVNBR - INVOICE NUMBER GENERATION SUBROUTINE               NB0010
001100*                                                                NB0011
001200*    BUILDS THE NEXT INVOICE NUMBER FOR A GIVEN CCYY-MM, IN      NB0012
001300*    THE FORM INV-CCYY-MM-NNN.  THE SEQUENCE RESETS TO 001       NB0013
001350*    EACH MONTH AND STAYS 3 DIGITS UNTIL IT PASSES 999, AT       CL*06
001360*    WHICH POINT THE SUFFIX WIDENS TO 4 DIGITS (INV-CCYY-MM-     CL*06
001370*    NNNN) WITH NO UPPER BOUND.                                  CL*06
001400*    EACH CALENDAR MONTH.  CALLER PASSES THE HIGHEST NUMBER      NB0014
001500*    SUFFIX SEEN SO FAR THIS MONTH (NB-HIGH-SUFFIX) - THIS       NB0015
001600*    ROUTINE DOES NOT READ THE MASTER FILE ITSELF.               NB0016
001700*                                                                NB0017
001800*    ALSO PROVIDES THE SUFFIX-EXTRACTION ENTRY USED BY           NB0018
001900*    INVMAINT WHEN IT SCANS THE MASTER FILE TO FIND THE          NB0019
002000*    CURRENT HIGH-WATER MARK - A MALFORMED SUFFIX (NON-          NB0020
002100*    NUMERIC) IS REPORTED BACK AND SKIPPED BY THE CALLER          NB0021
002200*    RATHER THAN STOPPING THE RUN.                                NB0022
002300*                                                                 NB0023
002400*    PASSED:    NB-FUNCTION      'G' = GENERATE NEXT NUMBER      NB0024
002500*                                'X' = EXTRACT SUFFIX ONLY       NB0025
002600*               NB-YEAR-MONTH    CCYY-MM OF THE RUN DATE         NB0026
002700*               NB-HIGH-SUFFIX   HIGH SUFFIX SEEN SO FAR (GEN)   NB0027
002800*               NB-NUMBER-IN     CANDIDATE NUMBER (EXTRACT)      NB0028
002900*    RETURNED:  NB-NUMBER-OUT    NEW INV-CCYY-MM-NNN(N) (GENERATE)CL*06
003000*               NB-SUFFIX-OUT    NUMERIC SUFFIX (EXTRACT)        NB0030
003100*               RETURN-CD        0 = OK                          NB0031
003200*                                4 = SUFFIX NOT NUMERIC/BAD FMT  NB0032
003400*------------------------------------------------------------    NB0034
003500*    CHANGE LOG                                                 NB0035
003600*    ----------                                                 NB0036
003700*    05/02/90  MPO   ORIGINAL PROGRAM.                          CL*01
003800*    01/14/94  RFW   ADD EXTRACT FUNCTION SO INVMAINT CAN       CL*02
003900*                    RE-DERIVE THE HIGH-WATER MARK AT START     CL*02
004000*                    OF RUN INSTEAD OF KEEPING A CONTROL FILE.  CL*02
004100*    02/02/99  TMB   Y2K - NB-YEAR-MONTH ALREADY CARRIES A      CL*03
004200*                    4-DIGIT CENTURY.  NO CHANGE REQUIRED.      CL*03
004300*    07/19/01  DLK   TICKET BIL-0877 - MALFORMED SUFFIX ON A    CL*04
004400*                    HAND-KEYED INVOICE WAS ABENDING THE       CL*04
004500*                    NUMBERING RUN. RETURN 4 AND LET CALLER     CL*04
004600*                    SKIP THE RECORD INSTEAD.                    CL*04
004610*    09/29/05  RFW   TICKET WIR-2481 - A MONTH RUNNING PAST      CL*05
004620*                    999 INVOICES WAS BEING REJECTED WITH        CL*05
004630*                    RETURN-CD 8 INSTEAD OF JUST CONTINUING THE  CL*05
004640*                    SEQUENCE.  DROPPED THE >999 CHECK - THERE   CL*05
004650*                    IS NO UPPER BOUND ON THE SUFFIX ANY MORE.   CL*05
004670*    10/03/05  RFW   TICKET WIR-2491 - THE WIR-2481 FIX ABOVE    CL*06
004672*                    WIDENED EVERY SUFFIX TO 4 DIGITS, NOT JUST  CL*06
004674*                    THE OVERFLOW CASE, SO EVERY INVOICE NUMBER  CL*06
004676*                    CAME OUT INV-CCYY-MM-0NNN.  100-GENERATE-   CL*06
004678*                    NUMBER NOW BUILDS A 3-DIGIT SUFFIX WHILE    CL*06
004680*                    THE SEQUENCE IS AT OR BELOW 999 AND ONLY    CL*06
004682*                    WIDENS TO 4 DIGITS ABOVE THAT; 200-EXTRACT- CL*06
004684*                    SUFFIX NOW DETECTS WHICH WIDTH IT IS        CL*06
004686*                    READING BACK.                               CL*06
004690*    11/12/05  RFW   MOVED NEXT-SUFFIX OUT OF MISC-FIELDS TO A   CL*07
004692*                    STANDALONE 77-LEVEL - IT IS A SEQUENCE      CL*07
004694*                    COUNTER, NOT PART OF ANY RECORD LAYOUT.     CL*07
004700******************************************************************NB0037
004800                                                                 NB0038
004900 ENVIRONMENT DIVISION.                                           NB0039
005000 CONFIGURATION SECTION.                                          NB0040
005100 SOURCE-COMPUTER. IBM-390.                                       NB0041
005200 OBJECT-COMPUTER. IBM-390.                                       NB0042
005300 SPECIAL-NAMES.                                                  NB0043
005400     UPSI-0 ON STATUS IS NB-TRACE-ON                             NB0044
005500     UPSI-0 OFF STATUS IS NB-TRACE-OFF.                          NB0045
005600                                                                 NB0046
005700 DATA DIVISION.                                                  NB0047
005800 WORKING-STORAGE SECTION.                                        NB0048
005900                                                                 NB0049
005950 77  NEXT-SUFFIX                 PIC S9(5) COMP.                   CL*07
006000 01  MISC-FIELDS.                                                NB0050
006100     05  PARA-NAME               PIC X(40).                      NB0051
006200     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              NB0052
006300         88 ERROR-FOUND          VALUE 'Y'.                      NB0053
006450     05  FILLER                  PIC X(10).                     NB0054A
006500                                                                 NB0055
006600 01  NUMBER-OUT-EDIT-3.                                           CL*06
006700     05  NOE3-LITERAL            PIC X(4)  VALUE 'INV-'.          CL*06
006800     05  NOE3-YEAR-MONTH         PIC X(7).                       CL*06
006900     05  NOE3-DASH               PIC X(1)  VALUE '-'.            CL*06
007000     05  NOE3-SUFFIX             PIC 999.                        CL*06
007050     05  FILLER                  PIC X(01).                     CL*06
007060 01  NUMBER-OUT-EDIT-3-X REDEFINES NUMBER-OUT-EDIT-3 PIC X(16).   CL*06
007070                                                                 CL*06
007080 01  NUMBER-OUT-EDIT-4.                                           CL*06
007085     05  NOE4-LITERAL            PIC X(4)  VALUE 'INV-'.          CL*06
007090     05  NOE4-YEAR-MONTH         PIC X(7).                       CL*06
007093     05  NOE4-DASH               PIC X(1)  VALUE '-'.            CL*06
007096     05  NOE4-SUFFIX             PIC 9(4).                       CL*06
007098     05  FILLER                  PIC X(01).                     CL*06
007100 01  NUMBER-OUT-EDIT-4-X REDEFINES NUMBER-OUT-EDIT-4 PIC X(17).   CL*06
007200                                                                 NB0062
007300 01  NUMBER-IN-SCAN.                                              NB0063
007400     05  NIS-PREFIX              PIC X(12).                      CL*05
007500     05  NIS-SUFFIX-4            PIC X(4).                       CL*06
007550     05  FILLER                  PIC X(01).                     NB0065A
007600 01  NUMBER-IN-SCAN-R REDEFINES NUMBER-IN-SCAN PIC X(17).         CL*05
007610 01  NUMBER-IN-SCAN-3 REDEFINES NUMBER-IN-SCAN.                  CL*06
007620     05  FILLER                  PIC X(12).                      CL*06
007630     05  NIS-SUFFIX-3            PIC X(3).                       CL*06
007640     05  FILLER                  PIC X(02).                      CL*06
007700                                                                 NB0067
007750 01  SUFFIX-NUMERIC-TEST-AREA.                                     NB0068
007760     05  SUFFIX-NUMERIC-TEST    PIC S9(4) COMP.                  CL*05
007770     05  FILLER                  PIC X(03).                     NB0068Y
007850 01  YEAR-MONTH-EDIT.                                             NB0068A
007855     05  YME-YEAR                PIC X(4).                       NB0068C
007870     05  YME-DASH                PIC X(1).                       NB0068D
007880     05  YME-MONTH               PIC X(2).                       NB0068E
007885     05  FILLER                  PIC X(01).                     NB0068F
007890 01  YEAR-MONTH-EDIT-R REDEFINES YEAR-MONTH-EDIT PIC X(8).        NB0068B
007900                                                                 NB0069
008000 LINKAGE SECTION.                                                NB0070
008100 01  NB-FUNCTION                 PIC X(1).                        NB0071
008200     88 NB-FUNCTION-GENERATE     VALUE 'G'.                      NB0072
008300     88 NB-FUNCTION-EXTRACT      VALUE 'X'.                      NB0073
008400 01  NB-YEAR-MONTH               PIC X(7).                       NB0074
008500 01  NB-HIGH-SUFFIX              PIC S9(5) COMP.                  NB0075
008600 01  NB-NUMBER-IN                PIC X(20).                      NB0076
008700 01  NB-NUMBER-OUT               PIC X(20).                      NB0077
008800 01  NB-SUFFIX-OUT               PIC S9(5) COMP.                  NB0078
008900 01  RETURN-CD                   PIC S9(4) COMP VALUE 0.         NB0079
009000                                                                 NB0080
009100 PROCEDURE DIVISION USING NB-FUNCTION, NB-YEAR-MONTH,            NB0081
009200         NB-HIGH-SUFFIX, NB-NUMBER-IN, NB-NUMBER-OUT,            NB0082
009300         NB-SUFFIX-OUT, RETURN-CD.                               NB0083
009400                                                                 NB0084
009500 000-BUILD-OR-EXTRACT.                                           NB0085
009600     MOVE 'N' TO ERROR-FOUND-SW.                                 NB0086
009700     MOVE 0   TO RETURN-CD.                                      NB0087
009800                                                                 NB0088
009900     IF NB-FUNCTION-GENERATE                                      NB0089
010000         PERFORM 100-GENERATE-NUMBER THRU 100-EXIT                NB0090
010100     ELSE                                                         NB0091
010200         PERFORM 200-EXTRACT-SUFFIX  THRU 200-EXIT                NB0092
010300     END-IF.                                                      NB0093
010400                                                                 NB0094
010500     GOBACK.                                                      NB0095
010600                                                                 NB0096
010700 100-GENERATE-NUMBER.                                            NB0097
010800*--- NEXT SUFFIX FOR THE RUN MONTH.  NO UPPER BOUND - A MONTH    CL*05
010810*--- THAT RUNS PAST 999 INVOICES JUST PICKS UP A WIDER SUFFIX    CL*05
010820*--- (WIR-2481).  SUFFIX STAYS 3 DIGITS THROUGH 999, THEN        CL*06
010830*--- WIDENS TO 4 - SEE WIR-2491.                                 CL*06
010900     MOVE '100-GENERATE-NUMBER' TO PARA-NAME.                    NB0098
011000     COMPUTE NEXT-SUFFIX = NB-HIGH-SUFFIX + 1                    NB0099
011100         ON SIZE ERROR                                            NB0100
011200             MOVE 'Y' TO ERROR-FOUND-SW                           NB0101
011300     END-COMPUTE.                                                 NB0102
011900                                                                  NB0108
011910     IF NEXT-SUFFIX NOT > 999                                     CL*06
011920         MOVE NB-YEAR-MONTH      TO NOE3-YEAR-MONTH               CL*06
011930         MOVE NEXT-SUFFIX        TO NOE3-SUFFIX                   CL*06
011940         MOVE NUMBER-OUT-EDIT-3-X TO NB-NUMBER-OUT                 CL*06
011950     ELSE                                                         CL*06
011960         MOVE NB-YEAR-MONTH      TO NOE4-YEAR-MONTH               CL*06
011970         MOVE NEXT-SUFFIX        TO NOE4-SUFFIX                   CL*06
011980         MOVE NUMBER-OUT-EDIT-4-X TO NB-NUMBER-OUT                 CL*06
011990     END-IF.                                                      CL*06
012300     MOVE NEXT-SUFFIX   TO NB-SUFFIX-OUT.                         NB0112
012400 100-EXIT.                                                        NB0113
012500     EXIT.                                                        NB0114
012600                                                                 NB0115
012700 200-EXTRACT-SUFFIX.                                              CL*04
012800*--- PULLS THE TRAILING SUFFIX OFF AN EXISTING INV-CCYY-MM-NNN   CL*06
012810*--- OR INV-CCYY-MM-NNNN NUMBER AND VALIDATES IT IS ALL-NUMERIC  CL*06
012820*--- PER TICKET BIL-0877 - A MALFORMED SUFFIX MUST NOT ABEND     CL*06
012830*--- THE RUN.  POSITION 16 IS SPACE ON A 3-DIGIT SUFFIX AND A    CL*06
012840*--- DIGIT ON A 4-DIGIT SUFFIX - WIR-2491 TESTS IT TO PICK THE   CL*06
012850*--- RIGHT SCAN WIDTH.                                           CL*06
013100     MOVE '200-EXTRACT-SUFFIX' TO PARA-NAME.                     NB0116
013200     MOVE 0 TO NB-SUFFIX-OUT.                                    NB0117
013300     MOVE NB-NUMBER-IN(1:17) TO NUMBER-IN-SCAN-R.                 CL*06
013400                                                                 NB0119
013410     IF NB-NUMBER-IN(16:1) = SPACE                                CL*06
013420         IF NIS-SUFFIX-3 IS NOT NUMERIC                           CL*06
013430             MOVE 4 TO RETURN-CD                                  CL*06
013440             GO TO 200-EXIT                                      CL*06
013450         END-IF                                                   CL*06
013460         MOVE NIS-SUFFIX-3 TO SUFFIX-NUMERIC-TEST                 CL*06
013470     ELSE                                                         CL*06
013480         IF NIS-SUFFIX-4 IS NOT NUMERIC                           CL*06
013490             MOVE 4 TO RETURN-CD                                  CL*06
013500             GO TO 200-EXIT                                      CL*06
013510         END-IF                                                   CL*06
013520         MOVE NIS-SUFFIX-4 TO SUFFIX-NUMERIC-TEST                 CL*06
013530     END-IF.                                                      CL*06
014100     MOVE SUFFIX-NUMERIC-TEST TO NB-SUFFIX-OUT.                  NB0122
014200 200-EXIT.                                                        NB0123
014300     EXIT.                                                        NB0124
