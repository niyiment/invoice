000100*---------------------------------------------------------------00010000
000200* RPTLINE  -  GENERIC CATEGORY/VALUE REPORT ROW                 00020000
000300*             USED BY ALL FOUR REPORT GENERATORS AND PASSED     00030000
000400*             TO RPTEXP FOR RENDERING.  RL-VALUE CARRIES BOTH   00040000
000500*             MONEY (2 DECIMALS) AND COUNTS (0 DECIMALS) -      00050000
000600*             THE CALLER DECIDES WHICH BY RL-IS-COUNT.          00060000
000700*---------------------------------------------------------------00070000
000800 01  RPT-LINE-RECORD.                                           00080000
000900     03  RL-CATEGORY                PIC X(30).                  00090000
001000     03  RL-VALUE                   PIC S9(9)V99 COMP-3.        00100000
001100     03  RL-IS-COUNT                PIC X(01).                  00110000
001200         88  RL-VALUE-IS-COUNT       VALUE 'Y'.                  00120000
001300         88  RL-VALUE-IS-AMOUNT      VALUE 'N'.                  00130000
001400     03  FILLER                      PIC X(10).                 00140000
