000100 IDENTIFICATION DIVISION.                                        AG0001
000200******************************************************************AG0002
000300 PROGRAM-ID.     RPTAGE.                                         AG0003
000400 AUTHOR.         D STOUT.                                        AG0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       AG0005
000600 DATE-WRITTEN.   11/18/93.                                       AG0006
000700 DATE-COMPILED.                                                  AG0007
000800 SECURITY.       NON-CONFIDENTIAL.                                AG0008
000900******************************************************************AG0009
001000*    RPTAGE - ACCOUNTS RECEIVABLE AGING REPORT                  AG0010
001100*                                                                AG0011
001200*    SELECTS EVERY INVOICE WHOSE STATUS IS NOT PAID OR           AG0012
001300*    CANCELLED AND CLASSIFIES IT INTO ONE OF FIVE FIXED DAYS-    AG0013
001400*    PAST-DUE BANDS BASED ON TODAY'S DATE LESS THE DUE DATE.     AG0014
001500*    THE DAY COUNT IS A TRUE CALENDAR DAY COUNT, NOT AN          AG0015
001600*    ELAPSED-MONTHS APPROXIMATION - INVJDN IS CALLED TWICE       AG0016
001700*    PER INVOICE (ONCE FOR TODAY, ONCE FOR THE DUE DATE) AND     AG0017
001800*    THE TWO ABSOLUTE DAY NUMBERS ARE SUBTRACTED.                 AG0018
001900*                                                                AG0019
002000*    TODAY'S DATE IS READ FROM A ONE-CARD PARAMETER FILE - THIS  AG0020
002100*    SHOP'S BATCH JCL STAMPS THE CARD FROM THE SYSTEM CLOCK      AG0021
002200*    BEFORE THE STEP RUNS SO A RERUN REPRODUCES THE SAME REPORT. AG0022
002300*------------------------------------------------------------    AG0023
002400*    CHANGE LOG                                                 AG0024
002500*    ----------                                                 AG0025
002600*    11/18/93  DWS   ORIGINAL PROGRAM.                          CL*01
002700*    02/02/99  TMB   Y2K - WS-TODAY-CCYYMMDD IS READ AS A FULL  CL*02
002800*                    8-DIGIT DATE ON THE PARAMETER CARD.         CL*02
002900*                    VERIFIED OK, NO CENTURY WINDOW NEEDED.      CL*02
003000*    10/04/02  DLK   CALL INVJDN FOR A TRUE DAY COUNT INSTEAD    CL*03
003100*                    OF THE OLD 30-DAYS-PER-MONTH APPROXIMATION  CL*03
003200*                    (WIR 2041) - BAND EDGES WERE OFF BY SEVERAL CL*03
003300*                    DAYS ON SHORT MONTHS.                       CL*03
003310*    11/12/05  RFW   TICKET WIR-2512 - THE 'H' CALL TO RPTEXP     CL*04
003320*                    RETURNED A TITLE/DATE CSV LINE THAT NOBODY  CL*04
003330*                    WROTE.  800-RENDER-REPORT NOW WRITES THAT    CL*04
003340*                    LINE AND THE CATEGORY,VALUE HEADER ROW TO   CL*04
003350*                    RPTCSV BEFORE THE AGING BUCKET DETAIL ROWS. CL*04
003360*    11/12/05  RFW   MOVED NUM-INVOICES-SELECTED OUT OF         CL*05
003370*                    REPORT-TOTALS TO A STANDALONE 77-LEVEL -   CL*05
003380*                    IT IS A RUN COUNTER, NOT PART OF A LAYOUT. CL*05
003400******************************************************************AG0026
003500                                                                 AG0027
003600 ENVIRONMENT DIVISION.                                           AG0028
003700 CONFIGURATION SECTION.                                          AG0029
003800 SOURCE-COMPUTER. IBM-390.                                       AG0030
003900 OBJECT-COMPUTER. IBM-390.                                       AG0031
004000 SPECIAL-NAMES.                                                  AG0032
004100     C01 IS TOP-OF-FORM                                          AG0033
004200     UPSI-0 ON STATUS IS AG-TRACE-ON                             AG0034
004300     UPSI-0 OFF STATUS IS AG-TRACE-OFF.                          AG0035
004400                                                                 AG0036
004500 INPUT-OUTPUT SECTION.                                           AG0037
004600 FILE-CONTROL.                                                   AG0038
004700     SELECT PARAMETER-FILE   ASSIGN TO RPTPARM                   AG0039
004800         ORGANIZATION SEQUENTIAL                                AG0040
004900         FILE STATUS IS WS-PARM-STATUS.                          AG0041
005000     SELECT INVOICE-FILE     ASSIGN TO INVMSTR                   AG0042
005100         ORGANIZATION INDEXED                                    AG0043
005200         ACCESS MODE SEQUENTIAL                                  AG0044
005300         RECORD KEY IS INV-NUMBER                                AG0045
005400         FILE STATUS IS WS-INV-STATUS.                           AG0046
005500     SELECT PRINT-FILE       ASSIGN TO RPTPRINT                  AG0047
005600         ORGANIZATION SEQUENTIAL                                AG0048
005700         FILE STATUS IS WS-PRT-STATUS.                           AG0049
005800     SELECT CSV-EXPORT-FILE  ASSIGN TO RPTCSV                    AG0050
005900         ORGANIZATION SEQUENTIAL                                 AG0051
006000         RECORD IS VARYING IN SIZE FROM 20 TO 100 CHARACTERS     AG0052
006100             DEPENDING ON WS-CSV-LEN                             AG0053
006200         FILE STATUS IS WS-CSV-STATUS.                           AG0054
006300                                                                 AG0055
006400 DATA DIVISION.                                                  AG0056
006500 FILE SECTION.                                                   AG0057
006600                                                                 AG0058
006700 FD  PARAMETER-FILE.                                             AG0059
006800 01  PARAM-RECORD.                                               AG0060
006900     05  RP-TODAY-CCYYMMDD       PIC 9(8).                       AG0061
007000     05  FILLER                  PIC X(72).                     AG0062
007100 01  PARAM-RECORD-X REDEFINES PARAM-RECORD PIC X(80).            CL*02
007200                                                                 AG0063
007300 FD  INVOICE-FILE.                                               AG0064
007400 COPY INVMSTR.                                                   AG0065
007500                                                                 AG0066
007600 FD  PRINT-FILE.                                                 AG0067
007700 01  PRINT-LINE-REC.                                             AG0068
007800     05  PLR-TEXT                PIC X(130).                     AG0068A
007900     05  FILLER                  PIC X(02).                     AG0068B
008000 01  PRINT-LINE-REC-COLUMNS REDEFINES PRINT-LINE-REC.            CL*03
008100     05  PLRC-CATEGORY-COL       PIC X(40).                      CL*03
008200     05  PLRC-VALUE-COL          PIC X(92).                      CL*03
008300                                                                 AG0069
008400 FD  CSV-EXPORT-FILE.                                            AG0070
008500 01  CSV-LINE-REC.                                               AG0071
008600     05  CLR-TEXT                PIC X(98).                      AG0071A
008700     05  FILLER                  PIC X(02).                     AG0071B
008800                                                                 AG0072
008900 WORKING-STORAGE SECTION.                                        AG0073
009000                                                                 AG0074
009100 01  MISC-FIELDS.                                                AG0075
009200     05  PARA-NAME               PIC X(40).                      AG0076
009300     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              AG0077
009400         88 ERROR-FOUND          VALUE 'Y'.                      AG0078
009500     05  WS-PARM-STATUS          PIC X(2).                       AG0079
009600     05  WS-INV-STATUS           PIC X(2).                       AG0080
009700     05  WS-PRT-STATUS           PIC X(2).                       AG0081
009800     05  WS-CSV-STATUS           PIC X(2).                       AG0082
009900     05  WS-CSV-LEN              PIC S9(4) COMP.                 AG0083
010000     05  WS-INV-EOF-SW           PIC X(1) VALUE 'N'.              AG0084
010100         88 INV-EOF              VALUE 'Y'.                      AG0085
010200     05  FILLER                  PIC X(10) VALUE SPACES.         AG0085A
010300                                                                 AG0086
010350 77  NUM-INVOICES-SELECTED       PIC S9(9) COMP VALUE 0.          CL*05
010400 01  REPORT-TOTALS.                                              AG0087
010500     05  NUM-INVOICES-READ       PIC S9(9) COMP VALUE 0.         AG0088
010700     05  FILLER                  PIC X(10) VALUE SPACES.         AG0089A
010800                                                                 AG0090
010900 01  AGING-BUCKET-TABLE.                                         AG0091
011000     05  AB-BUCKET-ENTRY OCCURS 5 TIMES                         AG0092
011100                         INDEXED BY AB-BUCKET-IDX.                AG0093
011200         10  AB-BUCKET-NAME      PIC X(30).                     AG0094
011300         10  AB-BUCKET-AMOUNT    PIC S9(9)V99 COMP-3 VALUE 0.    AG0095
011350     05  FILLER                  PIC X(05).                     AG0095A
011400 01  AGING-BUCKET-VALUES REDEFINES AGING-BUCKET-TABLE.            AG0096
011500     05  AB-ALL-BYTES            PIC X(185).                    AG0097
011600                                                                 AG0098
011700 01  DAYS-PAST-DUE-WORK          PIC S9(9) COMP VALUE 0.         AG0099
011800                                                                 AG0100
011900 01  JDN-LINKAGE-FIELDS.                                         AG0101
012000     05  JDN-TODAY               PIC 9(8).                      AG0102
012100     05  JDN-TODAY-DAY-NUMBER    PIC S9(9) COMP VALUE 0.        AG0103
012200     05  JDN-DUE-DATE            PIC 9(8).                      AG0104
012300     05  JDN-DUE-DAY-NUMBER      PIC S9(9) COMP VALUE 0.        AG0105
012400     05  JDN-RETURN-CD           PIC S9(4) COMP VALUE 0.        AG0106
012500                                                                 AG0107
012600 01  RX-FUNCTION                 PIC X(1).                      AG0108
012700 01  RX-REPORT-TITLE             PIC X(40)                      AG0109
012800         VALUE 'ACCOUNTS RECEIVABLE AGING REPORT'.              AG0110
012900 01  RX-PRINT-LINE-OUT           PIC X(132).                    AG0111
013000 01  RX-CSV-LINE-OUT             PIC X(100).                    AG0112
013100 01  RX-RETURN-CD                PIC S9(4) COMP VALUE 0.        AG0113
013200                                                                 AG0114
013300 COPY RPTLINE.                                                   AG0115
013400                                                                 AG0116
013500 PROCEDURE DIVISION.                                             AG0117
013600                                                                 AG0118
013700 000-MAIN.                                                       AG0119
013800     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                AG0120
013900     PERFORM 710-READ-PARAMETERS   THRU 710-EXIT.                AG0121
014000     PERFORM 715-INIT-BUCKET-TABLE THRU 715-EXIT.                AG0122
014100     PERFORM 720-BUILD-BUCKET-TABLE THRU 720-EXIT.               AG0123
014200     PERFORM 800-RENDER-REPORT     THRU 800-EXIT.                AG0124
014300     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                AG0125
014400     GOBACK.                                                     AG0126
014500                                                                 AG0127
014600 715-INIT-BUCKET-TABLE.                                          AG0128
014700*--- FIVE FIXED BANDS IN CURRENT -> 90+ ORDER, PER WIR 2041.     AG0129
014800     MOVE '715-INIT-BUCKET-TABLE' TO PARA-NAME.                  AG0130
014900     MOVE 'CURRENT'      TO AB-BUCKET-NAME(1).                   AG0131
015000     MOVE '1-30 DAYS'    TO AB-BUCKET-NAME(2).                   AG0132
015100     MOVE '31-60 DAYS'   TO AB-BUCKET-NAME(3).                   AG0133
015200     MOVE '61-90 DAYS'   TO AB-BUCKET-NAME(4).                   AG0134
015300     MOVE '90+ DAYS'     TO AB-BUCKET-NAME(5).                   AG0135
015400     MOVE RP-TODAY-CCYYMMDD TO JDN-TODAY.                        AG0136
015500     CALL 'INVJDN' USING JDN-TODAY, JDN-TODAY-DAY-NUMBER,        AG0137
015600         JDN-RETURN-CD.                                         AG0138
015700 715-EXIT.                                                       AG0139
015800     EXIT.                                                       AG0140
015900                                                                 AG0141
016000 720-BUILD-BUCKET-TABLE.                                         AG0142
016100     MOVE '720-BUILD-BUCKET-TABLE' TO PARA-NAME.                 AG0143
016200     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                AG0144
016300     PERFORM 725-ACCUMULATE-ONE    THRU 725-EXIT                 AG0145
016400         UNTIL INV-EOF.                                          AG0146
016500 720-EXIT.                                                       AG0147
016600     EXIT.                                                       AG0148
016700                                                                 AG0149
016800 725-ACCUMULATE-ONE.                                             AG0150
016900*--- ONLY INVOICES NOT                                         AG0151
017000*--- ALREADY PAID OR CANCELLED AGE.  DAYS-PAST-DUE MAY BE        AG0152
017100*--- NEGATIVE (NOT YET DUE) WHICH FALLS IN THE CURRENT BAND.     AG0153
017200     MOVE '725-ACCUMULATE-ONE' TO PARA-NAME.                     AG0154
017300     ADD 1 TO NUM-INVOICES-READ.                                 AG0155
017400                                                                 AG0156
017500     IF NOT INV-STATUS-FINAL                                     AG0157
017600         ADD 1 TO NUM-INVOICES-SELECTED                          AG0158
017700         MOVE INV-DUE-DATE TO JDN-DUE-DATE                       AG0159
017800         CALL 'INVJDN' USING JDN-DUE-DATE, JDN-DUE-DAY-NUMBER,   AG0160
017900             JDN-RETURN-CD                                      AG0161
018000         COMPUTE DAYS-PAST-DUE-WORK =                            AG0162
018100             JDN-TODAY-DAY-NUMBER - JDN-DUE-DAY-NUMBER           AG0163
018200         PERFORM 740-CLASSIFY-AND-ADD THRU 740-EXIT              AG0164
018300     END-IF.                                                     AG0165
018400                                                                 AG0166
018500     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                AG0167
018600 725-EXIT.                                                       AG0168
018700     EXIT.                                                       AG0169
018800                                                                 AG0170
018900 740-CLASSIFY-AND-ADD.                                           AG0171
019000     MOVE '740-CLASSIFY-AND-ADD' TO PARA-NAME.                   AG0172
019100     EVALUATE TRUE                                               AG0173
019200         WHEN DAYS-PAST-DUE-WORK <= 0                            AG0174
019300             SET AB-BUCKET-IDX TO 1                              AG0175
019400         WHEN DAYS-PAST-DUE-WORK <= 30                           AG0176
019500             SET AB-BUCKET-IDX TO 2                              AG0177
019600         WHEN DAYS-PAST-DUE-WORK <= 60                           AG0178
019700             SET AB-BUCKET-IDX TO 3                              AG0179
019800         WHEN DAYS-PAST-DUE-WORK <= 90                           AG0180
019900             SET AB-BUCKET-IDX TO 4                              AG0181
020000         WHEN OTHER                                              AG0182
020100             SET AB-BUCKET-IDX TO 5                              AG0183
020200     END-EVALUATE.                                               AG0184
020300                                                                 AG0185
020400     ADD INV-TOTAL-AMOUNT TO AB-BUCKET-AMOUNT(AB-BUCKET-IDX).    AG0186
020500 740-EXIT.                                                       AG0187
020600     EXIT.                                                       AG0188
020700                                                                 AG0189
020800 800-RENDER-REPORT.                                              AG0190
020900     MOVE '800-RENDER-REPORT' TO PARA-NAME.                      AG0191
021000     MOVE 'H' TO RX-FUNCTION.                                    AG0192
021100     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           AG0193
021200         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    AG0194
021300         RX-RETURN-CD.                                          AG0195
021400     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   AG0196
021500     WRITE PRINT-LINE-REC.                                       AG0197
021510                                                                 CL*04
021515     MOVE 100 TO WS-CSV-LEN.                                      CL*04
021520     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                        CL*04
021530     WRITE CSV-LINE-REC.                                         CL*04
021535     MOVE SPACES TO CSV-LINE-REC.                                 CL*04
021540     MOVE 'CATEGORY,VALUE' TO CLR-TEXT.                          CL*04
021550     WRITE CSV-LINE-REC.                                         CL*04
021600                                                                 AG0198
021700     MOVE 'D' TO RX-FUNCTION.                                    AG0199
021800     PERFORM 810-RENDER-ONE-BUCKET THRU 810-EXIT                 AG0200
021900         VARYING AB-BUCKET-IDX FROM 1 BY 1                       AG0201
022000             UNTIL AB-BUCKET-IDX > 5.                             AG0202
022100 800-EXIT.                                                       AG0203
022200     EXIT.                                                       AG0204
022300                                                                 AG0205
022400 810-RENDER-ONE-BUCKET.                                          AG0206
022500     MOVE AB-BUCKET-NAME(AB-BUCKET-IDX)   TO RL-CATEGORY.        AG0207
022600     MOVE AB-BUCKET-AMOUNT(AB-BUCKET-IDX)  TO RL-VALUE.          AG0208
022700     MOVE 'N' TO RL-IS-COUNT.                                    AG0209
022800     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           AG0210
022900         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    AG0211
023000         RX-RETURN-CD.                                          AG0212
023100     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   AG0213
023200     WRITE PRINT-LINE-REC.                                       AG0214
023300                                                                 AG0215
023400     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                       AG0216
023500     MOVE 100 TO WS-CSV-LEN.                                     AG0217
023600     WRITE CSV-LINE-REC.                                         AG0218
023700 810-EXIT.                                                       AG0219
023800     EXIT.                                                       AG0220
023900                                                                 AG0221
024000 700-OPEN-FILES.                                                 AG0222
024100     MOVE '700-OPEN-FILES' TO PARA-NAME.                        AG0223
024200     OPEN INPUT  PARAMETER-FILE.                                 AG0224
024300     OPEN INPUT  INVOICE-FILE.                                   AG0225
024400     OPEN OUTPUT PRINT-FILE.                                     AG0226
024500     OPEN OUTPUT CSV-EXPORT-FILE.                                AG0227
024600 700-EXIT.                                                       AG0228
024700     EXIT.                                                       AG0229
024800                                                                 AG0230
024900 710-READ-PARAMETERS.                                            AG0231
025000     MOVE '710-READ-PARAMETERS' TO PARA-NAME.                    AG0232
025100     READ PARAMETER-FILE.                                       AG0233
025200 710-EXIT.                                                       AG0234
025300     EXIT.                                                       AG0235
025400                                                                 AG0236
025500 730-READ-INVOICE.                                               AG0237
025600     MOVE '730-READ-INVOICE' TO PARA-NAME.                       AG0238
025700     READ INVOICE-FILE NEXT RECORD                               AG0239
025800         AT END                                                  AG0240
025900             MOVE 'Y' TO WS-INV-EOF-SW                           AG0241
026000     END-READ.                                                   AG0242
026100 730-EXIT.                                                       AG0243
026200     EXIT.                                                       AG0244
026300                                                                 AG0245
026400 790-CLOSE-FILES.                                                AG0246
026500     MOVE '790-CLOSE-FILES' TO PARA-NAME.                        AG0247
026600     CLOSE PARAMETER-FILE.                                       AG0248
026700     CLOSE INVOICE-FILE.                                         AG0249
026800     CLOSE PRINT-FILE.                                           AG0250
026900     CLOSE CSV-EXPORT-FILE.                                      AG0251
027000 790-EXIT.                                                       AG0252
027100     EXIT.                                                       AG0253
