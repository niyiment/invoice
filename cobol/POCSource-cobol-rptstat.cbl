000100 IDENTIFICATION DIVISION.                                        SR0001
000200******************************************************************SR0002
000300 PROGRAM-ID.     RPTSTAT.                                        SR0003
000400 AUTHOR.         M OKONKWO.                                      SR0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       SR0005
000600 DATE-WRITTEN.   10/21/93.                                       SR0006
000700 DATE-COMPILED.                                                  SR0007
000800 SECURITY.       NON-CONFIDENTIAL.                               SR0008
000900******************************************************************SR0009
001000*    RPTSTAT - INVOICES BY STATUS REPORT                        SR0010
001100*                                                                SR0011
001200*    READS THE ENTIRE INVOICE MASTER (NO DATE OR STATUS          SR0012
001300*    FILTER) AND COUNTS HOW MANY INVOICES FALL IN EACH OF THE    SR0013
001400*    FIVE STATUS VALUES.  BUCKETS ARE PRE-SEEDED SO A STATUS     SR0014
001500*    WITH ZERO INVOICES STILL PRINTS A ROW.                      SR0015
001600*                                                                SR0016
001700*    THIS REPORT TAKES NO PARAMETER CARD - THE ENTIRE FILE IS    SR0017
001800*    ALWAYS IN SCOPE.                                             SR0018
001900*------------------------------------------------------------    SR0019
002000*    CHANGE LOG                                                 SR0020
002100*    ----------                                                 SR0021
002200*    10/21/93  MPO   ORIGINAL PROGRAM.                          CL*01
002300*    02/02/99  TMB   Y2K - NO DATE FIELDS READ OR COMPARED IN   CL*02
002400*                    THIS PROGRAM.  NO CHANGE REQUIRED.          CL*02
002410*    11/12/05  RFW   TICKET WIR-2512 - THE 'H' CALL TO RPTEXP     CL*03
002420*                    RETURNED A TITLE/DATE CSV LINE THAT NOBODY  CL*03
002430*                    WROTE.  800-RENDER-REPORT NOW WRITES THAT    CL*03
002440*                    LINE AND THE CATEGORY,VALUE HEADER ROW TO   CL*03
002450*                    RPTCSV BEFORE THE STATUS-COUNT DETAIL ROWS. CL*03
002460*    11/12/05  RFW   MOVED WS-CSV-LEN OUT OF MISC-FIELDS TO A    CL*04
002470*                    STANDALONE 77-LEVEL - IT IS THE CSV RECORD  CL*04
002480*                    LENGTH COUNTER, NOT PART OF A LAYOUT.       CL*04
002500******************************************************************SR0022
002600                                                                 SR0023
002700 ENVIRONMENT DIVISION.                                           SR0024
002800 CONFIGURATION SECTION.                                          SR0025
002900 SOURCE-COMPUTER. IBM-390.                                       SR0026
003000 OBJECT-COMPUTER. IBM-390.                                       SR0027
003100 SPECIAL-NAMES.                                                  SR0028
003200     C01 IS TOP-OF-FORM                                          SR0029
003300     UPSI-0 ON STATUS IS SR-TRACE-ON                             SR0030
003400     UPSI-0 OFF STATUS IS SR-TRACE-OFF.                          SR0031
003500                                                                 SR0032
003600 INPUT-OUTPUT SECTION.                                           SR0033
003700 FILE-CONTROL.                                                   SR0034
003800     SELECT INVOICE-FILE     ASSIGN TO INVMSTR                   SR0035
003900         ORGANIZATION INDEXED                                    SR0036
004000         ACCESS MODE SEQUENTIAL                                  SR0037
004100         RECORD KEY IS INV-NUMBER                                SR0038
004200         FILE STATUS IS WS-INV-STATUS.                           SR0039
004300     SELECT PRINT-FILE       ASSIGN TO RPTPRINT                  SR0040
004400         ORGANIZATION SEQUENTIAL                                SR0041
004500         FILE STATUS IS WS-PRT-STATUS.                           SR0042
004600     SELECT CSV-EXPORT-FILE  ASSIGN TO RPTCSV                    SR0043
004700         ORGANIZATION SEQUENTIAL                                 SR0044
004800         RECORD IS VARYING IN SIZE FROM 20 TO 100 CHARACTERS     SR0045
004900             DEPENDING ON WS-CSV-LEN                             SR0046
005000         FILE STATUS IS WS-CSV-STATUS.                           SR0047
005100                                                                 SR0048
005200 DATA DIVISION.                                                  SR0049
005300 FILE SECTION.                                                   SR0050
005400                                                                 SR0051
005500 FD  INVOICE-FILE.                                               SR0052
005600 COPY INVMSTR.                                                   SR0053
005700                                                                 SR0054
005800 FD  PRINT-FILE.                                                 SR0055
005900 01  PRINT-LINE-REC.                                             SR0056
006000     05  PLR-TEXT                PIC X(130).                     SR0056A
006100     05  FILLER                  PIC X(02).                     SR0056B
006200 01  PRINT-LINE-REC-COLUMNS REDEFINES PRINT-LINE-REC.            CL*02
006300     05  PLRC-CATEGORY-COL       PIC X(40).                      CL*02
006400     05  PLRC-VALUE-COL          PIC X(92).                      CL*02
006500                                                                 SR0057
006600 FD  CSV-EXPORT-FILE.                                            SR0058
006700 01  CSV-LINE-REC.                                               SR0059
006800     05  CLR-TEXT                PIC X(98).                      SR0059A
006900     05  FILLER                  PIC X(02).                     SR0059B
006950 01  CSV-LINE-REC-COLUMNS REDEFINES CSV-LINE-REC.                CL*02
006960     05  CLRC-CATEGORY-COL       PIC X(30).                      CL*02
006970     05  CLRC-VALUE-COL          PIC X(70).                      CL*02
007000                                                                 SR0060
007100 WORKING-STORAGE SECTION.                                        SR0061
007200                                                                 SR0062
007250 77  WS-CSV-LEN                  PIC S9(4) COMP.                  CL*04
007300 01  MISC-FIELDS.                                                SR0063
007400     05  PARA-NAME               PIC X(40).                      SR0064
007500     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              SR0065
007600         88 ERROR-FOUND          VALUE 'Y'.                      SR0066
007700     05  WS-INV-STATUS           PIC X(2).                       SR0067
007800     05  WS-PRT-STATUS           PIC X(2).                       SR0068
007900     05  WS-CSV-STATUS           PIC X(2).                       SR0069
008100     05  WS-INV-EOF-SW           PIC X(1) VALUE 'N'.              SR0071
008200         88 INV-EOF              VALUE 'Y'.                      SR0072
008300     05  FILLER                  PIC X(10) VALUE SPACES.         SR0072A
008400                                                                 SR0073
008500 01  REPORT-TOTALS.                                              SR0074
008600     05  NUM-INVOICES-READ       PIC S9(9) COMP VALUE 0.         SR0075
008700     05  FILLER                  PIC X(10) VALUE SPACES.         SR0075A
008800                                                                 SR0076
008900 01  STATUS-COUNT-TABLE.                                         SR0077
009000     05  SC-STATUS-ENTRY OCCURS 5 TIMES                         SR0078
009100                        INDEXED BY SC-STATUS-IDX.                SR0079
009200         10  SC-STATUS-NAME      PIC X(30).                     SR0080
009300         10  SC-STATUS-COUNT     PIC S9(9) COMP VALUE 0.        SR0081
009350     05  FILLER                  PIC X(05).                     SR0081A
009400 01  STATUS-COUNT-VALUES REDEFINES STATUS-COUNT-TABLE.           SR0082
009500     05  SC-ALL-BYTES            PIC X(175).                    SR0083
009600                                                                 SR0084
009700 01  WS-FOUND-SW                 PIC X(1) VALUE 'N'.             SR0085
009800     88 STATUS-FOUND             VALUE 'Y'.                     SR0086
009900                                                                 SR0087
010000 01  RX-FUNCTION                 PIC X(1).                      SR0088
010100 01  RX-REPORT-TITLE             PIC X(40)                      SR0089
010200         VALUE 'INVOICES BY STATUS REPORT'.                     SR0090
010300 01  RX-PRINT-LINE-OUT           PIC X(132).                    SR0091
010400 01  RX-CSV-LINE-OUT             PIC X(100).                    SR0092
010500 01  RX-RETURN-CD                PIC S9(4) COMP VALUE 0.        SR0093
010600                                                                 SR0094
010700 COPY RPTLINE.                                                   SR0095
010800                                                                 SR0096
010900 PROCEDURE DIVISION.                                             SR0097
011000                                                                 SR0098
011100 000-MAIN.                                                       SR0099
011200     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                SR0100
011300     PERFORM 715-INIT-STATUS-TABLE THRU 715-EXIT.                SR0101
011400     PERFORM 720-BUILD-STATUS-TABLE THRU 720-EXIT.               SR0102
011500     PERFORM 800-RENDER-REPORT     THRU 800-EXIT.                SR0103
011600     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                SR0104
011700     GOBACK.                                                     SR0105
011800                                                                 SR0106
011900 715-INIT-STATUS-TABLE.                                          SR0107
012000*--- FIVE FIXED STATUS BUCKETS SO A STATUS WITH NO INVOICES      SR0108
012100*--- STILL PRINTS A ZERO ROW.                                    SR0109
012200     MOVE '715-INIT-STATUS-TABLE' TO PARA-NAME.                  SR0110
012300     MOVE 'DRAFT'     TO SC-STATUS-NAME(1).                      SR0111
012400     MOVE 'SENT'      TO SC-STATUS-NAME(2).                      SR0112
012500     MOVE 'PAID'      TO SC-STATUS-NAME(3).                      SR0113
012600     MOVE 'OVERDUE'   TO SC-STATUS-NAME(4).                      SR0114
012700     MOVE 'CANCELLED' TO SC-STATUS-NAME(5).                      SR0115
012800 715-EXIT.                                                       SR0116
012900     EXIT.                                                       SR0117
013000                                                                 SR0118
013100 720-BUILD-STATUS-TABLE.                                         SR0119
013200     MOVE '720-BUILD-STATUS-TABLE' TO PARA-NAME.                 SR0120
013300     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                SR0121
013400     PERFORM 725-ACCUMULATE-ONE    THRU 725-EXIT                 SR0122
013500         UNTIL INV-EOF.                                          SR0123
013600 720-EXIT.                                                       SR0124
013700     EXIT.                                                       SR0125
013800                                                                 SR0126
013900 725-ACCUMULATE-ONE.                                             SR0127
014000*--- EVERY                                                     SR0128
014100*--- INVOICE COUNTS, REGARDLESS OF STATUS - NO FILTER HERE.      SR0129
014200     MOVE '725-ACCUMULATE-ONE' TO PARA-NAME.                     SR0130
014300     ADD 1 TO NUM-INVOICES-READ.                                 SR0131
014400     MOVE 'N' TO WS-FOUND-SW.                                    SR0132
014500                                                                 SR0133
014600     PERFORM 727-SCAN-ONE-SLOT THRU 727-EXIT                     SR0134
014700         VARYING SC-STATUS-IDX FROM 1 BY 1                       SR0135
014800             UNTIL SC-STATUS-IDX > 5                             SR0136
014900             OR STATUS-FOUND.                                    SR0137
015000                                                                 SR0138
015100     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                SR0139
015200 725-EXIT.                                                       SR0140
015300     EXIT.                                                       SR0141
015400                                                                 SR0142
015500 727-SCAN-ONE-SLOT.                                              SR0143
015600     IF SC-STATUS-NAME(SC-STATUS-IDX) = INV-STATUS               SR0144
015700         ADD 1 TO SC-STATUS-COUNT(SC-STATUS-IDX)                 SR0145
015800         MOVE 'Y' TO WS-FOUND-SW                                 SR0146
015900     END-IF.                                                     SR0147
016000 727-EXIT.                                                       SR0148
016100     EXIT.                                                       SR0149
016200                                                                 SR0150
016300 800-RENDER-REPORT.                                              SR0151
016400     MOVE '800-RENDER-REPORT' TO PARA-NAME.                      SR0152
016500     MOVE 'H' TO RX-FUNCTION.                                    SR0153
016600     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           SR0154
016700         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    SR0155
016800         RX-RETURN-CD.                                          SR0156
016900     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   SR0157
017000     WRITE PRINT-LINE-REC.                                       SR0158
017010                                                                 CL*03
017020     MOVE 100 TO WS-CSV-LEN.                                      CL*03
017030     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                        CL*03
017040     WRITE CSV-LINE-REC.                                         CL*03
017050     MOVE SPACES TO CSV-LINE-REC.                                 CL*03
017060     MOVE 'CATEGORY,VALUE' TO CLR-TEXT.                          CL*03
017070     WRITE CSV-LINE-REC.                                         CL*03
017100                                                                 SR0159
017200     MOVE 'D' TO RX-FUNCTION.                                    SR0160
017300     PERFORM 810-RENDER-ONE-STATUS THRU 810-EXIT                 SR0161
017400         VARYING SC-STATUS-IDX FROM 1 BY 1                       SR0162
017500             UNTIL SC-STATUS-IDX > 5.                             SR0163
017600 800-EXIT.                                                       SR0164
017700     EXIT.                                                       SR0165
017800                                                                 SR0166
017900 810-RENDER-ONE-STATUS.                                          SR0167
018000     MOVE SC-STATUS-NAME(SC-STATUS-IDX)  TO RL-CATEGORY.         SR0168
018100     MOVE SC-STATUS-COUNT(SC-STATUS-IDX) TO RL-VALUE.            SR0169
018200     MOVE 'Y' TO RL-IS-COUNT.                                    SR0170
018300     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           SR0171
018400         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    SR0172
018500         RX-RETURN-CD.                                          SR0173
018600     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   SR0174
018700     WRITE PRINT-LINE-REC.                                       SR0175
018800                                                                 SR0176
018900     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                       SR0177
019000     MOVE 100 TO WS-CSV-LEN.                                     SR0178
019100     WRITE CSV-LINE-REC.                                         SR0179
019200 810-EXIT.                                                       SR0180
019300     EXIT.                                                       SR0181
019400                                                                 SR0182
019500 700-OPEN-FILES.                                                 SR0183
019600     MOVE '700-OPEN-FILES' TO PARA-NAME.                        SR0184
019700     OPEN INPUT  INVOICE-FILE.                                   SR0185
019800     OPEN OUTPUT PRINT-FILE.                                     SR0186
019900     OPEN OUTPUT CSV-EXPORT-FILE.                                SR0187
020000 700-EXIT.                                                       SR0188
020100     EXIT.                                                       SR0189
020200                                                                 SR0190
020300 730-READ-INVOICE.                                               SR0191
020400     MOVE '730-READ-INVOICE' TO PARA-NAME.                       SR0192
020500     READ INVOICE-FILE NEXT RECORD                               SR0193
020600         AT END                                                  SR0194
020700             MOVE 'Y' TO WS-INV-EOF-SW                           SR0195
020800     END-READ.                                                   SR0196
020900 730-EXIT.                                                       SR0197
021000     EXIT.                                                       SR0198
021100                                                                 SR0199
021200 790-CLOSE-FILES.                                                SR0200
021300     MOVE '790-CLOSE-FILES' TO PARA-NAME.                        SR0201
021400     CLOSE INVOICE-FILE.                                         SR0202
021500     CLOSE PRINT-FILE.                                           SR0203
021600     CLOSE CSV-EXPORT-FILE.                                      SR0204
021700 790-EXIT.                                                       SR0205
021800     EXIT.                                                       SR0206
