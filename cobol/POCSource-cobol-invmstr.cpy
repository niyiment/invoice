000100*---------------------------------------------------------------00010000
000200* INVMSTR  -  INVOICE MASTER RECORD                             00020000
000300*             ONE ENTRY PER CUSTOMER INVOICE.  KEYED BY         00030000
000400*             INV-NUMBER (INV-YYYY-MM-NNN).  OWNED BY THE       00040000
000500*             BILLING GROUP - DO NOT CHANGE WITHOUT A TICKET.   00050000
000600*---------------------------------------------------------------00060000
000700 01  INV-MASTER-RECORD.                                         00070000
000800     03  INV-KEY.                                                00080000
000900         05  INV-ID                  PIC X(24).                  00090000
001000         05  INV-NUMBER              PIC X(20).                  00100000
001100     03  INV-CUSTOMER-NAME           PIC X(40).                  00110000
001200     03  INV-CUSTOMER-EMAIL          PIC X(50).                  00120000
001300     03  INV-CUSTOMER-ADDRESS        PIC X(80).                  00130000
001400     03  INV-ITEM-COUNT              PIC 9(02) COMP-3.           00140000
001500     03  INV-SUBTOTAL                PIC S9(9)V99 COMP-3.        00150000
001600     03  INV-TAX-RATE                PIC S9(3)V99 COMP-3.        00160000
001700     03  INV-TAX-AMOUNT              PIC S9(9)V99 COMP-3.        00170000
001800     03  INV-TOTAL-AMOUNT            PIC S9(9)V99 COMP-3.        00180000
001900     03  INV-STATUS                  PIC X(10).                  00190000
002000         88  INV-STATUS-DRAFT        VALUE 'DRAFT'.               00200000
002100         88  INV-STATUS-SENT         VALUE 'SENT'.                00210000
002200         88  INV-STATUS-PAID         VALUE 'PAID'.                00220000
002300         88  INV-STATUS-OVERDUE      VALUE 'OVERDUE'.             00230000
002400         88  INV-STATUS-CANCELLED    VALUE 'CANCELLED'.           00240000
002500         88  INV-STATUS-FINAL        VALUE 'PAID' 'CANCELLED'.    00250000
002600     03  INV-NOTES                   PIC X(200).                 00260000
002700     03  INV-DATE                    PIC 9(08).                  00270000
002800     03  INV-DUE-DATE                PIC 9(08).                  00280000
002900     03  FILLER                      PIC X(30).                  00290000
