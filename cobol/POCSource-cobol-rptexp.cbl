000100 IDENTIFICATION DIVISION.                                        RX0001
000200******************************************************************RX0002
000300 PROGRAM-ID.     RPTEXP.                                         RX0003
000400 AUTHOR.         P NGUYEN.                                       RX0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       RX0005
000600 DATE-WRITTEN.   08/20/93.                                       RX0006
000700 DATE-COMPILED.                                                  RX0007
000800 SECURITY.       NON-CONFIDENTIAL.                                RX0008
000900******************************************************************RX0009
001000*    RPTEXP - GENERIC REPORT ROW FORMATTER                      RX0010
001100*                                                                RX0011
001200*    CALLED BY EACH OF THE FOUR INVOICE REPORT PROGRAMS          RX0012
001300*    (RPTREVC, RPTREVM, RPTSTAT, RPTAGE) ONCE PER RPT-LINE-      RX0013
001400*    RECORD ROW.  BUILDS A 132-BYTE TWO-COLUMN PRINT LINE AND    RX0014
001500*    A COMMA-SEPARATED EXPORT LINE FROM THE SAME ROW - THE       RX0015
001600*    CALLING PROGRAM OWNS THE FILES AND DOES THE ACTUAL WRITE.   RX0016
001700*    A HEADER FUNCTION BUILDS THE REPORT TITLE LINE AND A         CL*04
001710*    LEADING TITLE/GENERATION-DATE LINE FOR THE CSV EXPORT.       CL*04
001800*                                                                RX0018
001900*    PASSED:    RX-FUNCTION        'H' = TITLE LINE              RX0019
002000*                                  'D' = DETAIL ROW              RX0020
002100*               RX-REPORT-TITLE    (FUNCTION 'H' ONLY)           RX0021
002200*               RX-LINE-RECORD     (COPY RPTLINE, FUNCTION 'D')  RX0022
002300*    RETURNED:  RX-PRINT-LINE-OUT  132-BYTE PRINT IMAGE          RX0023
002400*               RX-CSV-LINE-OUT    COMMA-SEPARATED EXPORT IMAGE  RX0024
002410*                                  (FUNCTION 'H' RETURNS THE     CL*04
002420*                                  TITLE AND TODAY'S RUN DATE -   CL*04
002430*                                  THE CALLER STILL OWNS WRITING CL*04
002440*                                  THE 'CATEGORY, VALUE' HEADER  CL*04
002450*                                  ROW ITSELF)                   CL*04
002500*               RETURN-CD          0 = OK                        RX0025
002600*------------------------------------------------------------    RX0026
002700*    CHANGE LOG                                                 RX0027
002800*    ----------                                                 RX0028
002900*    08/20/93  PMN   ORIGINAL PROGRAM.                          CL*01
003000*    02/02/99  TMB   Y2K - NONE.  NO DATE FIELDS HANDLED HERE.  CL*02
003100*    09/14/02  RFW   RIGHT-JUSTIFY RX-CATEGORY ON THE PRINT     CL*03
003200*                    LINE SO COUNTS AND AMOUNTS LINE UP IN THE  CL*03
003300*                    SAME COLUMN REGARDLESS OF CATEGORY WIDTH   CL*03
003400*                    (WIR 2041).                                CL*03
003410*    11/12/05  RFW   TICKET WIR-2512 - THE CSV EXPORT NEVER      CL*04
003420*                    CARRIED A TITLE/DATE LINE OR A CATEGORY,    CL*04
003430*                    VALUE HEADER, AND 200-FORMAT-DETAIL WAS     CL*04
003440*                    STRINGING THE PACKED RL-VALUE BYTES         CL*04
003450*                    STRAIGHT INTO THE CSV LINE INSTEAD OF THE   CL*04
003460*                    EDITED AMOUNT/COUNT FIELD.  100-FORMAT-     CL*04
003470*                    TITLE NOW ACCEPTS TODAY'S DATE AND BUILDS   CL*04
003480*                    A REAL TITLE+DATE CSV LINE (THE CALLER      CL*04
003490*                    WRITES THE CATEGORY,VALUE HEADER ITSELF     CL*04
003500*                    RIGHT AFTER IT), AND 200-FORMAT-DETAIL NOW  CL*04
003510*                    STRINGS THE EDITED VALUE FIELD.             CL*04
003520******************************************************************RX0029
003600                                                                 RX0030
003700 ENVIRONMENT DIVISION.                                           RX0031
003800 CONFIGURATION SECTION.                                          RX0032
003900 SOURCE-COMPUTER. IBM-390.                                       RX0033
004000 OBJECT-COMPUTER. IBM-390.                                       RX0034
004100 SPECIAL-NAMES.                                                  RX0035
004200     UPSI-0 ON STATUS IS RX-TRACE-ON                             RX0036
004300     UPSI-0 OFF STATUS IS RX-TRACE-OFF.                          RX0037
004400                                                                 RX0038
004500 DATA DIVISION.                                                  RX0039
004600 WORKING-STORAGE SECTION.                                        RX0040
004700                                                                 RX0041
004800 01  MISC-FIELDS.                                                RX0042
004900     05  PARA-NAME               PIC X(40).                      RX0043
005000     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              RX0044
005100         88 ERROR-FOUND          VALUE 'Y'.                      RX0045
005150     05  FILLER                  PIC X(09).                     RX0045A
005200                                                                 RX0046
005300 01  AMOUNT-VALUE-EDIT-AREA.                                      RX0047
005320     05  AMOUNT-VALUE-EDIT       PIC Z,ZZZ,ZZZ,ZZ9.99.            RX0047A
005340     05  FILLER                  PIC X(01).                     RX0047B
005400 01  AMOUNT-VALUE-EDIT-X REDEFINES AMOUNT-VALUE-EDIT-AREA        RX0048
005420     PIC X(15).                                                  RX0048A
005500                                                                 RX0049
005600 01  COUNT-VALUE-EDIT-AREA.                                       RX0050
005620     05  COUNT-VALUE-EDIT        PIC Z,ZZZ,ZZ9.                   RX0050A
005640     05  FILLER                  PIC X(01).                     RX0050B
005700 01  COUNT-VALUE-EDIT-X REDEFINES COUNT-VALUE-EDIT-AREA          RX0051
005720     PIC X(11).                                                  RX0051A
005800                                                                 RX0052
005900 01  TITLE-LINE-WORK.                                            RX0053
006000     05  TLW-TITLE               PIC X(60).                      RX0054
006100     05  FILLER                  PIC X(72) VALUE SPACES.        RX0055
006200 01  TITLE-LINE-WORK-R REDEFINES TITLE-LINE-WORK PIC X(132).     RX0056
006210                                                                 CL*04
006220 01  CURRENT-DATE.                                               CL*04
006230     05  CURRENT-YEAR            PIC 9(2).                       CL*04
006240     05  CURRENT-MONTH           PIC 9(2).                       CL*04
006250     05  CURRENT-DAY             PIC 9(2).                       CL*04
006260     05  FILLER                  PIC X(02).                     CL*04
006270                                                                 CL*04
006280 01  GEN-DATE-CCYYMMDD-GROUP.                                    CL*04
006290     05  GEN-DATE-CCYYMMDD       PIC 9(8).                       CL*04
006300 01  GEN-DATE-PARTS REDEFINES GEN-DATE-CCYYMMDD-GROUP.           CL*04
006310     05  GD-CCYY                 PIC 9(4).                       CL*04
006320     05  GD-MM                   PIC 9(2).                       CL*04
006330     05  GD-DD                   PIC 9(2).                       CL*04
006340                                                                 CL*04
006350 01  GEN-DATE-EDIT.                                               CL*04
006360     05  GDE-CCYY                PIC X(4).                       CL*04
006370     05  GDE-DASH1               PIC X(1)  VALUE '-'.            CL*04
006380     05  GDE-MM                  PIC X(2).                       CL*04
006390     05  GDE-DASH2               PIC X(1)  VALUE '-'.            CL*04
006395     05  GDE-DD                  PIC X(2).                       CL*04
006397     05  FILLER                  PIC X(02).                     CL*04
006398 01  GEN-DATE-EDIT-X REDEFINES GEN-DATE-EDIT PIC X(12).           CL*04
006399                                                                 RX0057
006400 01  DETAIL-LINE-WORK.                                           RX0058
006500     05  DLW-CATEGORY            PIC X(40) VALUE SPACES.         RX0059
006600     05  FILLER                  PIC X(4)  VALUE SPACES.        RX0060
006700     05  DLW-VALUE               PIC X(14) VALUE SPACES.         RX0061
006800     05  FILLER                  PIC X(74) VALUE SPACES.        RX0062
006900                                                                 RX0063
007000 COPY RPTLINE.                                                   RX0064
007100                                                                 RX0065
007200 LINKAGE SECTION.                                                RX0066
007300 01  RX-FUNCTION                 PIC X(1).                      RX0067
007400     88 RX-FUNCTION-HEADER       VALUE 'H'.                     RX0068
007500     88 RX-FUNCTION-DETAIL       VALUE 'D'.                     RX0069
007600 01  RX-REPORT-TITLE             PIC X(40).                     RX0070
007700 01  RX-PRINT-LINE-OUT           PIC X(132).                    RX0071
007800 01  RX-CSV-LINE-OUT             PIC X(100).                    RX0072
007900 01  RETURN-CD                   PIC S9(4) COMP VALUE 0.        RX0073
008000                                                                RX0074
008100 PROCEDURE DIVISION USING RX-FUNCTION, RX-REPORT-TITLE,         RX0075
008200         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,   RX0076
008300         RETURN-CD.                                             RX0077
008400                                                                RX0078
008500 000-FORMAT-ROW.                                                RX0079
008600     MOVE 'N' TO ERROR-FOUND-SW.                                RX0080
008700     MOVE 0   TO RETURN-CD.                                     RX0081
008800                                                                RX0082
008900     IF RX-FUNCTION-HEADER                                      RX0083
009000         PERFORM 100-FORMAT-TITLE  THRU 100-EXIT                RX0084
009100     ELSE                                                       RX0085
009200         PERFORM 200-FORMAT-DETAIL THRU 200-EXIT                RX0086
009300     END-IF.                                                    RX0087
009400                                                                RX0088
009500     GOBACK.                                                    RX0089
009600                                                                RX0090
009700 100-FORMAT-TITLE.                                               RX0091
009800     MOVE '100-FORMAT-TITLE' TO PARA-NAME.                      RX0092
009900     MOVE SPACES TO TITLE-LINE-WORK.                            RX0093
010000     MOVE RX-REPORT-TITLE TO TLW-TITLE.                         RX0094
010100     MOVE TITLE-LINE-WORK-R TO RX-PRINT-LINE-OUT.                RX0095
010110                                                                 CL*04
010120     ACCEPT CURRENT-DATE FROM DATE.                               CL*04
010130     PERFORM 150-WINDOW-GEN-DATE THRU 150-EXIT.                   CL*04
010140                                                                 CL*04
010150     MOVE SPACES TO RX-CSV-LINE-OUT.                            RX0096
010160     STRING RX-REPORT-TITLE DELIMITED BY '  '                    CL*04
010170            ','             DELIMITED BY SIZE                    CL*04
010180            GEN-DATE-EDIT-X DELIMITED BY SIZE                    CL*04
010190         INTO RX-CSV-LINE-OUT.                                    CL*04
010300 100-EXIT.                                                       RX0097
010400     EXIT.                                                      RX0098
010410                                                                 CL*04
010420 150-WINDOW-GEN-DATE.                                             CL*04
010430*--- Y2K WINDOWING FOR THE CSV TITLE LINE'S RUN DATE - A         CL*04
010440*--- 2-DIGIT YEAR OF 50 OR GREATER IS TAKEN AS 19XX, UNDER 50     CL*04
010450*--- IS TAKEN AS 20XX (WIR-2512).                                 CL*04
010460     MOVE '150-WINDOW-GEN-DATE' TO PARA-NAME.                     CL*04
010470     IF CURRENT-YEAR >= 50                                        CL*04
010480         COMPUTE GD-CCYY = 1900 + CURRENT-YEAR                    CL*04
010490     ELSE                                                         CL*04
010500         COMPUTE GD-CCYY = 2000 + CURRENT-YEAR                    CL*04
010510     END-IF.                                                      CL*04
010520     MOVE CURRENT-MONTH TO GD-MM.                                 CL*04
010530     MOVE CURRENT-DAY   TO GD-DD.                                 CL*04
010540     MOVE GD-CCYY TO GDE-CCYY.                                    CL*04
010550     MOVE GD-MM   TO GDE-MM.                                      CL*04
010560     MOVE GD-DD   TO GDE-DD.                                      CL*04
010570 150-EXIT.                                                        CL*04
010580     EXIT.                                                        CL*04
010590                                                                 CL*04
010600 200-FORMAT-DETAIL.                                              RX0100
010700*--- RIGHT-JUSTIFY THE CATEGORY AND PICK                       CL*03
010800*--- THE COUNT OR AMOUNT PICTURE BASED ON RL-IS-COUNT.          CL*03
010900     MOVE '200-FORMAT-DETAIL' TO PARA-NAME.                     RX0101
011000     MOVE SPACES TO DETAIL-LINE-WORK.                            RX0102
011100     MOVE RL-CATEGORY TO DLW-CATEGORY.                           CL*03
011200                                                                 RX0103
011300     IF RL-VALUE-IS-COUNT                                        RX0104
011400         MOVE RL-VALUE TO COUNT-VALUE-EDIT                       RX0105
011500         MOVE COUNT-VALUE-EDIT-X TO DLW-VALUE                    RX0106
011600     ELSE                                                        RX0107
011700         MOVE RL-VALUE TO AMOUNT-VALUE-EDIT                      RX0108
011800         MOVE AMOUNT-VALUE-EDIT-X TO DLW-VALUE                   RX0109
011900     END-IF.                                                     RX0110
012000                                                                 RX0111
012100     MOVE DETAIL-LINE-WORK TO RX-PRINT-LINE-OUT.                 RX0112
012200                                                                 RX0113
012300     MOVE SPACES TO RX-CSV-LINE-OUT.                             RX0114
012400     STRING RL-CATEGORY DELIMITED BY '  '                       RX0115
012500            ','          DELIMITED BY SIZE                      RX0116
012600            DLW-VALUE    DELIMITED BY SIZE                       CL*04
012700         INTO RX-CSV-LINE-OUT.                                   RX0118
012800 200-EXIT.                                                       RX0119
012900     EXIT.                                                       RX0120
