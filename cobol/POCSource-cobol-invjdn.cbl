000100 IDENTIFICATION DIVISION.                                        JD0001
000200******************************************************************JD0002
000300 PROGRAM-ID.     INVJDN.                                         JD0003
000400 AUTHOR.         R WALTERS.                                      JD0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       JD0005
000600 DATE-WRITTEN.   07/11/91.                                       JD0006
000700 DATE-COMPILED.                                                  JD0007
000800 SECURITY.       NON-CONFIDENTIAL.                               JD0008
000900******************************************************************JD0009
001000*    INVJDN - ABSOLUTE DAY NUMBER SUBROUTINE                     JD0010
001100*                                                                JD0011
001200*    CONVERTS A CCYYMMDD DATE INTO A SINGLE ABSOLUTE DAY         JD0012
001300*    NUMBER SO TWO DATES CAN BE SUBTRACTED TO GET A DAY COUNT.   JD0013
001400*    NO COBOL INTRINSIC FUNCTIONS ARE USED - THIS SHOP'S         JD0014
001500*    COMPILER LEVEL DOES NOT SUPPORT THEM.  STANDARD CIVIL-TO-   JD0015
001600*    JULIAN-DAY-NUMBER ARITHMETIC, INTEGER DIVISION ONLY.        JD0016
001700*                                                                JD0017
001800*    PASSED:    JD-DATE-IN     CCYYMMDD                          JD0018
001900*    RETURNED:  JD-DAY-NUMBER  ABSOLUTE DAY NUMBER                JD0019
002000*               RETURN-CD      0 = OK, 4 = INVALID MONTH/DAY     JD0020
002100*------------------------------------------------------------    JD0021
002200*    CHANGE LOG                                                 JD0022
002300*    ----------                                                 JD0023
002400*    07/11/91  RFW   ORIGINAL PROGRAM - NEEDED BY THE AGING     CL*01
002500*                    REPORT FOR A TRUE DAYS-PAST-DUE FIGURE.    CL*01
002600*    02/02/99  TMB   Y2K - DATE IS ALREADY CCYYMMDD HERE SO     CL*02
002700*                    NO CENTURY WINDOWING NEEDED. VERIFIED OK.  CL*02
002800*    10/04/02  DLK   ADD RETURN-CD 4 FOR MONTH/DAY OUT OF       CL*03
002900*                    RANGE - CALLER WAS GETTING GARBAGE DAY     CL*03
003000*                    COUNTS ON BAD FEED FROM INVMAINT.          CL*03
003050*    11/12/05  RFW   MOVED WRK-A OUT OF WORK-FIELDS TO A        CL*04
003060*                    STANDALONE 77-LEVEL - IT IS A SCRATCH      CL*04
003070*                    WORK VARIABLE, NOT PART OF ANY LAYOUT.     CL*04
003100******************************************************************JD0024
003200                                                                 JD0025
003300 ENVIRONMENT DIVISION.                                           JD0026
003400 CONFIGURATION SECTION.                                          JD0027
003500 SOURCE-COMPUTER. IBM-390.                                       JD0028
003600 OBJECT-COMPUTER. IBM-390.                                       JD0029
003700 SPECIAL-NAMES.                                                  JD0030
003800     UPSI-0 ON STATUS IS JD-TRACE-ON                             JD0031
003900     UPSI-0 OFF STATUS IS JD-TRACE-OFF.                           JD0032
004000                                                                 JD0033
004100 DATA DIVISION.                                                  JD0034
004200 WORKING-STORAGE SECTION.                                        JD0035
004300                                                                 JD0036
004400 01  JD-DATE-IN-AREA.                                              JD0038
004420     05  JD-DATE-IN-R            PIC 9(8).                       JD0037A
004440     05  FILLER                  PIC X(01).                     JD0037B
004500 01  JD-DATE-IN-SAVE REDEFINES JD-DATE-IN-AREA.                  JD0037
004520     05  JD-SAVE-CCYY            PIC 9(4).                       JD0039
004600     05  JD-SAVE-MM              PIC 9(2).                       JD0040
004700     05  JD-SAVE-DD              PIC 9(2).                       JD0041
004800                                                                 JD0042
004850 01  DAY-NUMBER-EDIT-AREA.                                        JD0042A
004860     05  DAY-NUMBER-EDIT         PIC Z(8)9.                       JD0042A1
004865     05  FILLER                  PIC X(01).                     JD0042A2
004870 01  DAY-NUMBER-EDIT-X REDEFINES DAY-NUMBER-EDIT-AREA PIC X(10).  JD0042B
004880                                                                 JD0042C
004900 01  TRACE-DATE-FIELDS-AREA.                                      JD0042D
004905     05  TRACE-DATE-FIELDS-R     PIC 9(8).                       JD0042H1
004908     05  FILLER                  PIC X(01).                     JD0042H2
004910 01  TRACE-DATE-FIELDS REDEFINES TRACE-DATE-FIELDS-AREA.          JD0042E
004915     05  TRC-CCYY                PIC 9(4).                       JD0042E1
004920     05  TRC-MM                  PIC 9(2).                       JD0042F
004930     05  TRC-DD                  PIC 9(2).                       JD0042G
004950                                                                 JD0042I
004990 77  WRK-A                       PIC S9(8) COMP.                  CL*04
005000 01  WORK-FIELDS.                                                JD0043
005200     05  WRK-Y                   PIC S9(8) COMP.                 JD0045
005300     05  WRK-M                   PIC S9(8) COMP.                 JD0046
005400     05  WRK-CENT-TERM           PIC S9(8) COMP.                 JD0047
005500     05  WRK-YEAR-TERM           PIC S9(8) COMP.                 JD0048
005600     05  WRK-400-TERM            PIC S9(8) COMP.                 JD0049
005700     05  WRK-MONTH-TERM          PIC S9(8) COMP.                 JD0050
005750     05  FILLER                  PIC X(04).                     JD0050A
005800                                                                 JD0051
005900 01  MISC-FIELDS.                                                JD0052
006000     05  PARA-NAME               PIC X(40).                      JD0053
006100     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              JD0054
006200         88 ERROR-FOUND          VALUE 'Y'.                      JD0055
006250     05  FILLER                  PIC X(09).                     JD0055A
006300                                                                 JD0056
006400 LINKAGE SECTION.                                                JD0057
006500 01  JD-DATE-IN                  PIC 9(8).                       JD0058
006600 01  JD-DAY-NUMBER               PIC S9(9) COMP VALUE 0.          JD0059
006700 01  RETURN-CD                   PIC S9(4) COMP VALUE 0.         JD0060
006800                                                                 JD0061
006900 PROCEDURE DIVISION USING JD-DATE-IN, JD-DAY-NUMBER, RETURN-CD.  JD0062
007000                                                                 JD0063
007100 000-COMPUTE-DAY-NUMBER.                                         JD0064
007200     MOVE 'N' TO ERROR-FOUND-SW.                                 JD0065
007300     MOVE 0   TO RETURN-CD.                                      JD0066
007400     MOVE JD-DATE-IN TO JD-DATE-IN-SAVE.                          JD0067
007500                                                                 JD0068
007600     IF JD-SAVE-MM < 1 OR > 12 OR JD-SAVE-DD < 1 OR > 31          JD0069
007700         MOVE 'Y' TO ERROR-FOUND-SW                              JD0070
007800         MOVE 4   TO RETURN-CD                                   JD0071
007900         MOVE 0   TO JD-DAY-NUMBER                               JD0072
008000         GOBACK                                                 JD0073
008100     END-IF.                                                     JD0074
008200                                                                 JD0075
008300     PERFORM 100-FOLD-JAN-FEB       THRU 100-EXIT.               JD0076
008400     PERFORM 200-BUILD-DAY-NUMBER   THRU 200-EXIT.               JD0077
008500                                                                 JD0078
008600     GOBACK.                                                     JD0079
008700                                                                 JD0080
008800 100-FOLD-JAN-FEB.                                                JD0081
008900*--- TREAT JAN/FEB AS MONTHS 13/14 OF THE PRIOR YEAR SO THE      JD0082
009000*--- LEAP-YEAR TERM BELOW DOES NOT NEED A SPECIAL CASE FOR THEM  JD0083
009100     MOVE '100-FOLD-JAN-FEB' TO PARA-NAME.                       JD0084
009200     MOVE JD-SAVE-CCYY TO WRK-Y.                                 JD0085
009300     MOVE JD-SAVE-MM   TO WRK-M.                                 JD0086
009400     IF WRK-M <= 2                                                JD0087
009500         SUBTRACT 1 FROM WRK-Y                                   JD0088
009600         ADD 12 TO WRK-M                                        JD0089
009700     END-IF.                                                     JD0090
009800 100-EXIT.                                                       JD0091
009900     EXIT.                                                       JD0092
010000                                                                 JD0093
010100 200-BUILD-DAY-NUMBER.                                           JD0094
010200*--- THE STANDARD RICHARDS ALGORITHM FOR A JULIAN DAY NUMBER.    JD0095
010300*--- ALL DIVISIONS HERE ARE INTEGER (COMP) AND TRUNCATE ON       JD0096
010400*--- PURPOSE - THAT TRUNCATION IS PART OF THE FORMULA, NOT A     JD0097
010500*--- ROUNDING BUG.                                               JD0098
010600     MOVE '200-BUILD-DAY-NUMBER' TO PARA-NAME.                   JD0099
010700     COMPUTE WRK-MONTH-TERM = (153 * (WRK-M - 3) + 2) / 5.       JD0100
010800     COMPUTE WRK-YEAR-TERM  = 365 * WRK-Y.                       JD0101
010900     COMPUTE WRK-CENT-TERM  = WRK-Y / 4 - WRK-Y / 100.           JD0102
011000     COMPUTE WRK-400-TERM   = WRK-Y / 400.                        JD0103
011100     COMPUTE JD-DAY-NUMBER =                                      JD0104
011200         JD-SAVE-DD + WRK-MONTH-TERM + WRK-YEAR-TERM +            JD0105
011300         WRK-CENT-TERM + WRK-400-TERM - 32045.                    JD0106
011400 200-EXIT.                                                        JD0107
011500     EXIT.                                                        JD0108
