000100*---------------------------------------------------------------00010000
000200* INVITEM  -  INVOICE LINE-ITEM RECORD                          00020000
000300*             ONE OR MORE ENTRIES PER INVOICE, ASSOCIATED BY    00030000
000400*             THE INV-ID PREFIX ON IT-KEY.  READ IN INVOICE     00040000
000500*             ORDER - RUNS OF ITEMS FOR ONE INVOICE ARE         00050000
000600*             CONTIGUOUS ON THE FILE.                           00060000
000700*---------------------------------------------------------------00070000
000800 01  INV-ITEM-RECORD.                                           00080000
000900     03  IT-KEY.                                                 00090000
001000         05  IT-INV-ID               PIC X(24).                  00100000
001100         05  IT-LINE-NO              PIC 9(02) COMP-3.           00110000
001200     03  IT-DESCRIPTION              PIC X(60).                 00120000
001300     03  IT-QUANTITY                 PIC S9(5) COMP-3.          00130000
001400     03  IT-UNIT-PRICE               PIC S9(7)V99 COMP-3.       00140000
001500     03  IT-AMOUNT                   PIC S9(9)V99 COMP-3.       00150000
001600     03  FILLER                      PIC X(20).                 00160000
