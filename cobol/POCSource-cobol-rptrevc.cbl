000100 IDENTIFICATION DIVISION.                                        RC0001
000200******************************************************************RC0002
000300 PROGRAM-ID.     RPTREVC.                                        RC0003
000400 AUTHOR.         R WALTERS.                                      RC0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       RC0005
000600 DATE-WRITTEN.   09/02/93.                                       RC0006
000700 DATE-COMPILED.                                                  RC0007
000800 SECURITY.       NON-CONFIDENTIAL.                               RC0008
000900******************************************************************RC0009
001000*    RPTREVC - REVENUE BY CUSTOMER REPORT                       RC0010
001100*                                                                RC0011
001200*    SELECTS PAID INVOICES DATED BETWEEN RP-START-DATE AND      RC0012
001300*    RP-END-DATE (INCLUSIVE), GROUPS THEM BY CUSTOMER NAME AND   RC0013
001400*    ACCUMULATES THE TOTAL AMOUNT FOR EACH CUSTOMER.  BUILT AS   RC0014
001500*    A STRAIGHT TABLE LOOKUP/ACCUMULATE - NO SORT STEP, NO SQL.  RC0015
001600*    ONE ROW PER CUSTOMER ENCOUNTERED, IN THE ORDER FIRST SEEN.  RC0016
001700*                                                                RC0017
001800*    THE DATE RANGE IS READ FROM A ONE-CARD PARAMETER FILE -     RC0018
001900*    SEE RPTPARM BELOW.                                          RC0019
002000*------------------------------------------------------------    RC0020
002100*    CHANGE LOG                                                 RC0021
002200*    ----------                                                 RC0022
002300*    09/02/93  RFW   ORIGINAL PROGRAM.                          CL*01
002400*    02/02/99  TMB   Y2K - RP-START-DATE/RP-END-DATE ARE READ   CL*02
002500*                    AS FULL CCYYMMDD ON THE PARAMETER CARD.    CL*02
002600*                    VERIFIED OK, NO CENTURY WINDOW NEEDED.      CL*02
002700*    06/11/01  DLK   RAISE CUSTOMER TABLE FROM 100 TO 200        CL*03
002800*                    ENTRIES - RAN OUT OF ROOM ON THE QUARTER    CL*03
002900*                    END RUN (WIR 1654).                         CL*03
002910*    11/12/05  RFW   TICKET WIR-2512 - THE 'H' CALL TO RPTEXP     CL*04
002920*                    RETURNED A TITLE/DATE CSV LINE THAT NOBODY  CL*04
002930*                    WROTE.  800-RENDER-REPORT NOW WRITES THAT    CL*04
002940*                    LINE AND THE CATEGORY,VALUE HEADER ROW TO   CL*04
002950*                    RPTCSV BEFORE THE CUSTOMER DETAIL ROWS.     CL*04
002960*    11/12/05  RFW   MOVED NUM-CUSTOMERS OUT OF REPORT-TOTALS    CL*05
002970*                    TO A STANDALONE 77-LEVEL - IT IS A TABLE    CL*05
002980*                    ENTRY COUNTER, NOT PART OF A LAYOUT.        CL*05
003000******************************************************************RC0023
003100                                                                 RC0024
003200 ENVIRONMENT DIVISION.                                           RC0025
003300 CONFIGURATION SECTION.                                          RC0026
003400 SOURCE-COMPUTER. IBM-390.                                       RC0027
003500 OBJECT-COMPUTER. IBM-390.                                       RC0028
003600 SPECIAL-NAMES.                                                  RC0029
003700     C01 IS TOP-OF-FORM                                          RC0030
003800     UPSI-0 ON STATUS IS RC-TRACE-ON                             RC0031
003900     UPSI-0 OFF STATUS IS RC-TRACE-OFF.                          RC0032
004000                                                                 RC0033
004100 INPUT-OUTPUT SECTION.                                           RC0034
004200 FILE-CONTROL.                                                   RC0035
004300     SELECT PARAMETER-FILE   ASSIGN TO RPTPARM                   RC0036
004400         ORGANIZATION SEQUENTIAL                                RC0037
004500         FILE STATUS IS WS-PARM-STATUS.                          RC0038
004600     SELECT INVOICE-FILE     ASSIGN TO INVMSTR                   RC0039
004700         ORGANIZATION INDEXED                                    RC0040
004800         ACCESS MODE SEQUENTIAL                                  RC0041
004900         RECORD KEY IS INV-NUMBER                                RC0042
005000         FILE STATUS IS WS-INV-STATUS.                           RC0043
005100     SELECT PRINT-FILE       ASSIGN TO RPTPRINT                  RC0044
005200         ORGANIZATION SEQUENTIAL                                RC0045
005300         FILE STATUS IS WS-PRT-STATUS.                           RC0046
005400     SELECT CSV-EXPORT-FILE  ASSIGN TO RPTCSV                    RC0047
005500         ORGANIZATION SEQUENTIAL                                 RC0048
005600         RECORD IS VARYING IN SIZE FROM 20 TO 100 CHARACTERS     RC0049
005700             DEPENDING ON WS-CSV-LEN                             RC0050
005800         FILE STATUS IS WS-CSV-STATUS.                           RC0051
005900                                                                 RC0052
006000 DATA DIVISION.                                                  RC0053
006100 FILE SECTION.                                                   RC0054
006200                                                                 RC0055
006300 FD  PARAMETER-FILE.                                             RC0056
006400 01  PARAM-RECORD.                                               RC0057
006500     05  RP-START-DATE           PIC 9(8).                       RC0058
006600     05  RP-END-DATE             PIC 9(8).                       RC0059
006700     05  FILLER                  PIC X(64).                     RC0060
006750 01  PARAM-RECORD-DATE-VIEW REDEFINES PARAM-RECORD.              CL*03
006760     05  PRDV-START-CCYYMM       PIC 9(6).                       CL*03
006770     05  PRDV-START-DD           PIC 9(2).                       CL*03
006780     05  PRDV-END-CCYYMM         PIC 9(6).                       CL*03
006790     05  FILLER                  PIC X(66).                      CL*03
006800                                                                 RC0061
006900 FD  INVOICE-FILE.                                               RC0062
007000 COPY INVMSTR.                                                   RC0063
007100                                                                 RC0064
007200 FD  PRINT-FILE.                                                 RC0065
007300 01  PRINT-LINE-REC.                                             RC0066
007310     05  PLR-TEXT                PIC X(130).                     RC0066A
007320     05  FILLER                  PIC X(02).                      RC0066B
007330 01  PRINT-LINE-REC-COLUMNS REDEFINES PRINT-LINE-REC.            CL*03
007340     05  PLRC-CATEGORY-COL       PIC X(40).                      CL*03
007350     05  PLRC-VALUE-COL          PIC X(92).                      CL*03
007400                                                                 RC0067
007500 FD  CSV-EXPORT-FILE.                                            RC0068
007600 01  CSV-LINE-REC.                                               RC0069
007610     05  CLR-TEXT                PIC X(98).                      RC0069A
007620     05  FILLER                  PIC X(02).                      RC0069B
007700                                                                 RC0070
007800 WORKING-STORAGE SECTION.                                        RC0071
007900                                                                 RC0072
008000 01  MISC-FIELDS.                                                RC0073
008100     05  PARA-NAME               PIC X(40).                      RC0074
008200     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              RC0075
008300         88 ERROR-FOUND          VALUE 'Y'.                      RC0076
008400     05  WS-PARM-STATUS          PIC X(2).                       RC0077
008500     05  WS-INV-STATUS           PIC X(2).                       RC0078
008600     05  WS-PRT-STATUS           PIC X(2).                       RC0079
008700     05  WS-CSV-STATUS           PIC X(2).                       RC0080
008800     05  WS-INV-EOF-SW           PIC X(1) VALUE 'N'.              RC0081
008900         88 INV-EOF              VALUE 'Y'.                      RC0082
009000     05  WS-CSV-LEN              PIC S9(4) COMP.                 RC0083
009050     05  FILLER                  PIC X(10) VALUE SPACES.         RC0083A
009100                                                                 RC0084
009150 77  NUM-CUSTOMERS               PIC S9(5) COMP VALUE 0.          CL*05
009200 01  REPORT-TOTALS.                                              RC0085
009300     05  NUM-INVOICES-READ       PIC S9(9) COMP VALUE 0.         RC0086
009400     05  NUM-INVOICES-SELECTED   PIC S9(9) COMP VALUE 0.         RC0087
009550     05  FILLER                  PIC X(10) VALUE SPACES.         RC0088A
009600                                                                 RC0089
009700 01  CUSTOMER-REVENUE-TABLE.                                     RC0090
009800     05  RC-CUST-ENTRY OCCURS 200 TIMES                         CL*03
009900                       INDEXED BY RC-CUST-IDX.                   CL*03
010000         10  RC-CUST-NAME        PIC X(40) VALUE SPACES.         RC0091
010100         10  RC-CUST-REVENUE     PIC S9(9)V99 COMP-3 VALUE 0.    RC0092
010150     05  FILLER                  PIC X(200).                    RC0092A
010200 01  CUSTOMER-REVENUE-VALUES REDEFINES CUSTOMER-REVENUE-TABLE.   RC0093
010300     05  RC-ALL-BYTES            PIC X(9400).                    RC0094
010400                                                                 RC0095
010500 01  WS-TRAN-SUB                 PIC S9(5) COMP VALUE 0.         RC0096
010600 01  WS-FOUND-SW                 PIC X(1) VALUE 'N'.             RC0097
010700     88 CUSTOMER-FOUND           VALUE 'Y'.                     RC0098
010800                                                                 RC0099
010900 01  RX-FUNCTION                 PIC X(1).                      RC0100
011000 01  RX-REPORT-TITLE             PIC X(40)                      RC0101
011100         VALUE 'REVENUE BY CUSTOMER REPORT'.                    RC0102
011200 01  RX-PRINT-LINE-OUT           PIC X(132).                    RC0103
011300 01  RX-CSV-LINE-OUT             PIC X(100).                    RC0104
011400 01  RX-RETURN-CD                PIC S9(4) COMP VALUE 0.        RC0105
011500                                                                 RC0106
011600 COPY RPTLINE.                                                   RC0107
011700                                                                 RC0108
011800 PROCEDURE DIVISION.                                             RC0109
011900                                                                 RC0110
012000 000-MAIN.                                                       RC0111
012100     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                RC0112
012200     PERFORM 710-READ-PARAMETERS   THRU 710-EXIT.                RC0113
012300     PERFORM 720-BUILD-REVENUE-TABLE THRU 720-EXIT.              RC0114
012400     PERFORM 800-RENDER-REPORT     THRU 800-EXIT.                RC0115
012500     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                RC0116
012600     GOBACK.                                                     RC0117
012700                                                                 RC0118
012800 720-BUILD-REVENUE-TABLE.                                        RC0119
012900     MOVE '720-BUILD-REVENUE-TABLE' TO PARA-NAME.                RC0120
013000     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                RC0121
013100     PERFORM 725-ACCUMULATE-ONE    THRU 725-EXIT                 RC0122
013200         UNTIL INV-EOF.                                          RC0123
013300 720-EXIT.                                                       RC0124
013400     EXIT.                                                       RC0125
013500                                                                 RC0126
013600 725-ACCUMULATE-ONE.                                             RC0127
013700*--- ONLY PAID INVOICES IN THE REQUESTED DATE RANGE COUNT       RC0128
013800*--- TOWARD REVENUE.                                            RC0129
013900     MOVE '725-ACCUMULATE-ONE' TO PARA-NAME.                     RC0130
014000     ADD 1 TO NUM-INVOICES-READ.                                 RC0131
014100                                                                 RC0132
014200     IF INV-STATUS-PAID                                          RC0133
014300         AND INV-DATE >= RP-START-DATE                           RC0134
014400         AND INV-DATE <= RP-END-DATE                             RC0135
014500         ADD 1 TO NUM-INVOICES-SELECTED                          RC0136
014600         PERFORM 726-FIND-OR-ADD-CUSTOMER THRU 726-EXIT          RC0137
014700         ADD INV-TOTAL-AMOUNT TO RC-CUST-REVENUE(RC-CUST-IDX)    RC0138
014800     END-IF.                                                     RC0139
014900                                                                 RC0140
015000     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                RC0141
015100 725-EXIT.                                                       RC0142
015200     EXIT.                                                       RC0143
015300                                                                 RC0144
015400 726-FIND-OR-ADD-CUSTOMER.                                       RC0145
015500*--- LINEAR SEARCH ON CUSTOMER NAME - SAME TABLE-SCAN IDIOM     RC0146
015600*--- USED BY ADSORT1 FOR ITS WORK TABLE.  WHEN NOT FOUND THE    RC0147
015700*--- NEXT EMPTY SLOT IS CLAIMED AND THE COUNT BUMPED.           RC0148
015800     MOVE '726-FIND-OR-ADD-CUSTOMER' TO PARA-NAME.               RC0149
015900     MOVE 'N' TO WS-FOUND-SW.                                    RC0150
016000     PERFORM 727-SCAN-ONE-SLOT THRU 727-EXIT                     RC0151
016100         VARYING RC-CUST-IDX FROM 1 BY 1                         RC0152
016200             UNTIL RC-CUST-IDX > NUM-CUSTOMERS                   RC0153
016300             OR CUSTOMER-FOUND.                                  RC0154
016400                                                                 RC0155
016500     IF NOT CUSTOMER-FOUND                                       RC0156
016600         ADD 1 TO NUM-CUSTOMERS                                  RC0157
016700         SET RC-CUST-IDX TO NUM-CUSTOMERS                        RC0158
016800         MOVE INV-CUSTOMER-NAME TO RC-CUST-NAME(RC-CUST-IDX)     RC0159
016900     END-IF.                                                     RC0160
017000 726-EXIT.                                                       RC0161
017100     EXIT.                                                       RC0162
017200                                                                 RC0163
017300 727-SCAN-ONE-SLOT.                                              RC0164
017400     IF RC-CUST-NAME(RC-CUST-IDX) = INV-CUSTOMER-NAME            RC0165
017500         MOVE 'Y' TO WS-FOUND-SW                                 RC0166
017600     END-IF.                                                     RC0167
017700 727-EXIT.                                                       RC0168
017800     EXIT.                                                       RC0169
017900                                                                 RC0170
018000 800-RENDER-REPORT.                                              RC0171
018100     MOVE '800-RENDER-REPORT' TO PARA-NAME.                      RC0172
018200     MOVE 'H' TO RX-FUNCTION.                                    RC0173
018300     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           RC0174
018400         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    RC0175
018500         RX-RETURN-CD.                                          RC0176
018600     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   RC0177
018700     WRITE PRINT-LINE-REC.                                       RC0178
018710                                                                 CL*04
018720     MOVE 100 TO WS-CSV-LEN.                                      CL*04
018730     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                        CL*04
018740     WRITE CSV-LINE-REC.                                         CL*04
018750     MOVE SPACES TO CSV-LINE-REC.                                 CL*04
018760     MOVE 'CATEGORY,VALUE' TO CLR-TEXT.                          CL*04
018770     WRITE CSV-LINE-REC.                                         CL*04
018800                                                                 RC0179
018900     MOVE 'D' TO RX-FUNCTION.                                    RC0180
019000     PERFORM 810-RENDER-ONE-CUSTOMER THRU 810-EXIT               RC0181
019100         VARYING RC-CUST-IDX FROM 1 BY 1                         RC0182
019200             UNTIL RC-CUST-IDX > NUM-CUSTOMERS.                  RC0183
019300 800-EXIT.                                                       RC0184
019400     EXIT.                                                       RC0185
019500                                                                 RC0186
019600 810-RENDER-ONE-CUSTOMER.                                        RC0187
019700     MOVE RC-CUST-NAME(RC-CUST-IDX)    TO RL-CATEGORY.           RC0188
019800     MOVE RC-CUST-REVENUE(RC-CUST-IDX) TO RL-VALUE.               RC0189
019900     MOVE 'N' TO RL-IS-COUNT.                                    RC0190
020000     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           RC0191
020100         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    RC0192
020200         RX-RETURN-CD.                                          RC0193
020300     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   RC0194
020400     WRITE PRINT-LINE-REC.                                       RC0195
020500                                                                 RC0196
020600     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                       RC0197
020700     MOVE 100 TO WS-CSV-LEN.                                     RC0198
020800     WRITE CSV-LINE-REC.                                         RC0199
020900 810-EXIT.                                                       RC0200
021000     EXIT.                                                       RC0201
021100                                                                 RC0202
021200 700-OPEN-FILES.                                                 RC0203
021300     MOVE '700-OPEN-FILES' TO PARA-NAME.                        RC0204
021400     OPEN INPUT  PARAMETER-FILE.                                 RC0205
021500     OPEN INPUT  INVOICE-FILE.                                   RC0206
021600     OPEN OUTPUT PRINT-FILE.                                     RC0207
021700     OPEN OUTPUT CSV-EXPORT-FILE.                                RC0208
021800 700-EXIT.                                                       RC0209
021900     EXIT.                                                       RC0210
022000                                                                 RC0211
022100 710-READ-PARAMETERS.                                            RC0212
022200     MOVE '710-READ-PARAMETERS' TO PARA-NAME.                    RC0213
022300     READ PARAMETER-FILE.                                       RC0214
022400 710-EXIT.                                                       RC0215
022500     EXIT.                                                       RC0216
022600                                                                 RC0217
022700 730-READ-INVOICE.                                               RC0218
022800     MOVE '730-READ-INVOICE' TO PARA-NAME.                       RC0219
022900     READ INVOICE-FILE NEXT RECORD                               RC0220
023000         AT END                                                  RC0221
023100             MOVE 'Y' TO WS-INV-EOF-SW                           RC0222
023200     END-READ.                                                   RC0223
023300 730-EXIT.                                                       RC0224
023400     EXIT.                                                       RC0225
023500                                                                 RC0226
023600 790-CLOSE-FILES.                                                RC0227
023700     MOVE '790-CLOSE-FILES' TO PARA-NAME.                        RC0228
023800     CLOSE PARAMETER-FILE.                                       RC0229
023900     CLOSE INVOICE-FILE.                                         RC0230
024000     CLOSE PRINT-FILE.                                           RC0231
024100     CLOSE CSV-EXPORT-FILE.                                      RC0232
024200 790-EXIT.                                                       RC0233
024300     EXIT.                                                       RC0234
