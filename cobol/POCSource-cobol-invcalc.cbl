000100 IDENTIFICATION DIVISION.                                        IC0001
000200******************************************************************IC0002
000300 PROGRAM-ID.     INVCALC.                                        IC0003
000400 AUTHOR.         J SAYLES.                                       IC0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       IC0005
000600 DATE-WRITTEN.   03/14/89.                                       IC0006
000700 DATE-COMPILED.                                                  IC0007
000800 SECURITY.       NON-CONFIDENTIAL.                               IC0008
000900******************************************************************IC0009
001000*    INVCALC - INVOICE AMOUNT CALCULATION SUBROUTINE             IC0010
001100*                                                                IC0011
001200*    CALLED BY INVMAINT EVERY TIME AN INVOICE IS CREATED,        IC0012
001300*    ITS ITEMS CHANGE, OR ITS TAX RATE CHANGES.  RE-DERIVES      IC0013
001400*    THE ITEM AMOUNTS, THE SUBTOTAL, THE TAX AMOUNT AND THE      IC0014
001500*    INVOICE TOTAL, IN THAT FIXED ORDER, AND STORES THEM BACK    IC0015
001600*    ON THE INVOICE MASTER RECORD PASSED IN.                     IC0016
001700*                                                                IC0017
001800*    PASSED:    INV-MASTER-RECORD  (COPY INVMSTR)                IC0018
001900*               IC-ITEM-TABLE       (UP TO 20 LINE ITEMS)        IC0019
002000*    RETURNED:  INV-MASTER-RECORD, UPDATED SUBTOTAL/TAX/TOTAL    IC0020
002100*               IC-ITEM-TABLE, UPDATED ITEM AMOUNTS              IC0021
002200*               RETURN-CD          0 = OK,  4 = NO ITEMS FOUND   IC0022
002300*------------------------------------------------------------    IC0023
002400*    CHANGE LOG                                                 IC0024
002500*    ----------                                                 IC0025
002600*    03/14/89  JS    ORIGINAL PROGRAM.                          CL*01
002700*    09/02/89  JS    ADDED ROUNDED ON ALL THREE COMPUTE VERBS   CL*02
002800*                    AFTER AUDIT FOUND SUBTOTAL ONE CENT OFF    CL*02
002900*                    ON SPLIT-UNIT-PRICE INVOICES.              CL*02
003000*    11/30/91  RFW   ENFORCE CALCULATION ORDER SUBTOTAL-TAX-    CL*03
003100*                    TOTAL EVEN WHEN CALLER PASSES A PARTIAL    CL*03
003200*                    TABLE (WIR 1123).                          CL*03
003300*    06/18/93  RFW   ZERO TOTALS WHEN ITEM-COUNT IS ZERO        CL*04
003400*                    INSTEAD OF LEAVING PRIOR RUN'S FIGURES.    CL*04
003500*    02/02/99  TMB   Y2K - NONE.  DATES NOT TOUCHED HERE.       CL*05
003600*    08/21/01  TMB   TAX-RATE NOW S9(3)V99 TO ALLOW RATES       CL*06
003700*                    OVER 99 PERCENT SEEN ON FOREIGN VAT.       CL*06
003800*    04/09/04  DLK   TICKET BIL-2204 - WHEN REIMBURSE PCT WAS   CL*07
003900*                    MIS-KEYED COMPUTE TAX-AMOUNT BLEW UP -     CL*07
004000*                    ADD SIZE ERROR TRAP.                       CL*07
004010*    11/12/05  RFW   MOVED ROW-SUB OUT OF MISC-FIELDS TO A        CL*08
004020*                    STANDALONE 77-LEVEL - IT IS A LOOP SUB-      CL*08
004030*                    SCRIPT, NOT PART OF ANY RECORD LAYOUT.       CL*08
004100******************************************************************IC0026
004200                                                                 IC0027
004300 ENVIRONMENT DIVISION.                                           IC0028
004400 CONFIGURATION SECTION.                                          IC0029
004500 SOURCE-COMPUTER. IBM-390.                                       IC0030
004600 OBJECT-COMPUTER. IBM-390.                                       IC0031
004700 SPECIAL-NAMES.                                                  IC0032
004800     UPSI-0 ON STATUS IS IC-TRACE-ON                             IC0033
004900     UPSI-0 OFF STATUS IS IC-TRACE-OFF.                          IC0034
005000                                                                 IC0035
005100 DATA DIVISION.                                                  IC0036
005200 WORKING-STORAGE SECTION.                                        IC0037
005300                                                                 IC0038
005390 77  ROW-SUB                     PIC 9(3) COMP.                   CL*08
005400 01  MISC-FIELDS.                                                IC0039
005500     05  PARA-NAME               PIC X(40).                      IC0040
005700     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              IC0042
005800         88 ERROR-FOUND          VALUE 'Y'.                      IC0043
005900     05  TEMP-SUBTOTAL           PIC S9(9)V99 COMP-3 VALUE 0.    IC0044
005950     05  FILLER                  PIC X(06).                     IC0044A
006000                                                                 IC0045
006100 01  TAX-RATE-EDIT.                                              IC0046
006200     05  TAX-RATE-WHOLE          PIC 999.                        IC0047
006300     05  TAX-RATE-DEC            PIC 99.                         IC0048
006350     05  FILLER                  PIC X(01).                     IC0048A
006400 01  TAX-RATE-EDIT-N REDEFINES TAX-RATE-EDIT  PIC 9(6).          IC0049
006500                                                                 IC0050
006600 01  TOTAL-AMOUNT-EDIT-AREA.                                      IC0051
006620     05  TOTAL-AMOUNT-EDIT       PIC ZZZ,ZZZ,ZZ9.99.              IC0051A
006640     05  FILLER                  PIC X(01).                     IC0051B
006700 01  TOTAL-AMOUNT-EDIT-X REDEFINES TOTAL-AMOUNT-EDIT-AREA        IC0052
006750     PIC X(14).                                                  IC0052A
006800                                                                 IC0053
006900 01  CUSTOMER-NAME-VIEW-AREA.                                     IC0054
006920     05  CUSTOMER-NAME-VIEW      PIC X(40).                      IC0054A
006940     05  FILLER                  PIC X(01).                     IC0054B
007000 01  CUSTOMER-NAME-VIEW-R REDEFINES CUSTOMER-NAME-VIEW-AREA.     IC0055
007100     05  CUSTOMER-NAME-FIRST20   PIC X(20).                      IC0056
007200     05  CUSTOMER-NAME-LAST20    PIC X(20).                      IC0057
007250     05  FILLER                  PIC X(01).                     IC0057A
007300                                                                 IC0058
007400 COPY INVMSTR.                                                   IC0059
007500                                                                 IC0060
007600 LINKAGE SECTION.                                                IC0061
007700 01  IC-ITEM-COUNT               PIC 9(02) COMP-3.               IC0062
007800 01  IC-ITEM-TABLE.                                              IC0063
007900     03  IC-ITEM-ENTRY OCCURS 20 TIMES.                          IC0064
008000         05  IC-ITEM-DESCRIPTION  PIC X(60).                     IC0065
008100         05  IC-ITEM-QUANTITY     PIC S9(5) COMP-3.              IC0066
008200         05  IC-ITEM-UNIT-PRICE   PIC S9(7)V99 COMP-3.           IC0067
008300         05  IC-ITEM-AMOUNT       PIC S9(9)V99 COMP-3.           IC0068
008400 01  RETURN-CD                   PIC S9(4) COMP VALUE 0.         IC0069
008500                                                                 IC0070
008600 PROCEDURE DIVISION USING INV-MASTER-RECORD, IC-ITEM-COUNT,      IC0071
008700         IC-ITEM-TABLE, RETURN-CD.                               IC0072
008800                                                                 IC0073
008900 000-RECALCULATE-AMOUNTS.                                        IC0074
009000*--- MAIN ENTRY POINT - RE-DERIVES SUBTOTAL, THEN TAX, THEN      IC0075
009100*--- TOTAL, IN THAT FIXED ORDER, EVERY TIME.                     IC0076
009200     MOVE 'N' TO ERROR-FOUND-SW.                                 IC0077
009300     MOVE 0   TO RETURN-CD.                                      IC0078
009400                                                                 IC0079
009500     IF IC-ITEM-COUNT = 0                                        IC0080
009600         MOVE 0 TO INV-SUBTOTAL, INV-TAX-AMOUNT, INV-TOTAL-AMOUNTCL*04
009700         MOVE 4 TO RETURN-CD                                     CL*04
009800         GOBACK                                                  CL*04
009900     END-IF.                                                     IC0081
010000                                                                 IC0082
010100     PERFORM 100-CALCULATE-ITEM-AMOUNTS THRU 100-EXIT.           IC0083
010200     PERFORM 200-CALCULATE-SUBTOTAL     THRU 200-EXIT.           IC0084
010300     PERFORM 300-CALCULATE-TAX-AMOUNT   THRU 300-EXIT.           IC0085
010400     PERFORM 400-CALCULATE-TOTAL        THRU 400-EXIT.           IC0086
010500                                                                 IC0087
010600     IF ERROR-FOUND                                              IC0088
010700         MOVE 8 TO RETURN-CD.                                    IC0089
010800                                                                 IC0090
010900     GOBACK.                                                     IC0091
011000                                                                 IC0092
011100 100-CALCULATE-ITEM-AMOUNTS.                                     IC0093
011200*--- QUANTITY TIMES UNIT PRICE, ONE LINE ITEM AT A TIME           IC0094
011300     MOVE '100-CALCULATE-ITEM-AMOUNTS' TO PARA-NAME.             IC0095
011400     PERFORM 110-CALC-ONE-ITEM THRU 110-EXIT                     IC0096
011500         VARYING ROW-SUB FROM 1 BY 1                             IC0097
011600             UNTIL ROW-SUB > IC-ITEM-COUNT.                      IC0098
011700 100-EXIT.                                                       IC0103
011800     EXIT.                                                       IC0104
011900                                                                 IC0105
012000 110-CALC-ONE-ITEM.                                              CL*07
012100     COMPUTE IC-ITEM-AMOUNT(ROW-SUB) ROUNDED =                   CL*07
012200         IC-ITEM-QUANTITY(ROW-SUB) *                             CL*07
012300         IC-ITEM-UNIT-PRICE(ROW-SUB)                             CL*07
012400         ON SIZE ERROR                                           CL*07
012500             MOVE 'Y' TO ERROR-FOUND-SW                          CL*07
012600             MOVE 0   TO IC-ITEM-AMOUNT(ROW-SUB).                CL*07
012700 110-EXIT.                                                       CL*07
012800     EXIT.                                                       CL*07
012900                                                                 IC0099
013000 200-CALCULATE-SUBTOTAL.                                         IC0106
013100*--- SUM OF ALL ITEM AMOUNTS                                     IC0107
013200     MOVE '200-CALCULATE-SUBTOTAL' TO PARA-NAME.                 IC0108
013300     MOVE 0 TO TEMP-SUBTOTAL.                                    IC0109
013400     PERFORM 210-ADD-ONE-ITEM THRU 210-EXIT                      IC0110
013500         VARYING ROW-SUB FROM 1 BY 1                             IC0111
013600             UNTIL ROW-SUB > IC-ITEM-COUNT.                      IC0112
013700     MOVE TEMP-SUBTOTAL TO INV-SUBTOTAL.                         IC0114
013800 200-EXIT.                                                       IC0115
013900     EXIT.                                                       IC0116
014000                                                                 IC0117
014100 210-ADD-ONE-ITEM.                                               IC0113
014200     ADD IC-ITEM-AMOUNT(ROW-SUB) TO TEMP-SUBTOTAL.               IC0113
014300 210-EXIT.                                                       IC0113
014400     EXIT.                                                       IC0113
014500                                                                 IC0117
014600 300-CALCULATE-TAX-AMOUNT.                                       IC0118
014700*--- SUBTOTAL TIMES TAX-RATE / 100                               IC0119
014800     MOVE '300-CALCULATE-TAX-AMOUNT' TO PARA-NAME.                IC0120
014900     COMPUTE INV-TAX-AMOUNT ROUNDED =                            IC0121
015000         INV-SUBTOTAL * (INV-TAX-RATE / 100)                     IC0122
015100         ON SIZE ERROR                                           CL*07
015200             MOVE 'Y' TO ERROR-FOUND-SW                          CL*07
015300             MOVE 0   TO INV-TAX-AMOUNT                          CL*07
015400     END-COMPUTE.                                                IC0123
015500 300-EXIT.                                                       IC0124
015600     EXIT.                                                       IC0125
015700                                                                 IC0126
015800 400-CALCULATE-TOTAL.                                            IC0127
015900*--- SUBTOTAL PLUS TAX AMOUNT                                   IC0128
016000     MOVE '400-CALCULATE-TOTAL' TO PARA-NAME.                    IC0129
016100     COMPUTE INV-TOTAL-AMOUNT ROUNDED =                          IC0130
016200         INV-SUBTOTAL + INV-TAX-AMOUNT                           IC0131
016300         ON SIZE ERROR                                           CL*07
016400             MOVE 'Y' TO ERROR-FOUND-SW                          CL*07
016500             MOVE 0   TO INV-TOTAL-AMOUNT                        CL*07
016600     END-COMPUTE.                                                IC0132
016700 400-EXIT.                                                       IC0133
016800     EXIT.                                                       IC0134
