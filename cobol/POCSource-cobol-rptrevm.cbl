000100 IDENTIFICATION DIVISION.                                        RM0001
000200******************************************************************RM0002
000300 PROGRAM-ID.     RPTREVM.                                        RM0003
000400 AUTHOR.         R WALTERS.                                      RM0004
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       RM0005
000600 DATE-WRITTEN.   09/09/93.                                       RM0006
000700 DATE-COMPILED.                                                  RM0007
000800 SECURITY.       NON-CONFIDENTIAL.                               RM0008
000900******************************************************************RM0009
001000*    RPTREVM - REVENUE BY MONTH REPORT                          RM0010
001100*                                                                RM0011
001200*    SELECTS PAID INVOICES DATED WITHIN RP-REPORT-YEAR (JAN 1   RM0012
001300*    THROUGH DEC 31 OF THAT YEAR) AND ACCUMULATES THE TOTAL     RM0013
001400*    AMOUNT INTO ONE OF 12 PRE-SEEDED CALENDAR-MONTH BUCKETS.   RM0015
001500*    ALL 12 MONTHS ARE ALWAYS PRINTED, JANUARY FIRST, ZERO      RM0016
001600*    FILLED WHEN A MONTH HAD NO PAID INVOICES.                  RM0017
001700*                                                                RM0018
001800*    THE REPORT YEAR IS READ FROM A ONE-CARD PARAMETER FILE.     RM0019
001900*------------------------------------------------------------    RM0020
002000*    CHANGE LOG                                                 RM0021
002100*    ----------                                                 RM0022
002200*    09/09/93  RFW   ORIGINAL PROGRAM.                          CL*01
002300*    02/02/99  TMB   Y2K - RP-REPORT-YEAR IS READ AS A FULL     CL*02
002400*                    4-DIGIT CCYY ON THE PARAMETER CARD.         CL*02
002500*                    VERIFIED OK, NO CENTURY WINDOW NEEDED.      CL*02
002510*    11/12/05  RFW   TICKET WIR-2512 - THE 'H' CALL TO RPTEXP     CL*03
002520*                    RETURNED A TITLE/DATE CSV LINE THAT NOBODY  CL*03
002530*                    WROTE.  800-RENDER-REPORT NOW WRITES THAT    CL*03
002540*                    LINE AND THE CATEGORY,VALUE HEADER ROW TO   CL*03
002550*                    RPTCSV BEFORE THE MONTHLY DETAIL ROWS.      CL*03
002560*    11/12/05  RFW   MOVED NUM-INVOICES-SELECTED OUT OF         CL*04
002570*                    REPORT-TOTALS TO A STANDALONE 77-LEVEL -   CL*04
002580*                    IT IS A RUN COUNTER, NOT PART OF A LAYOUT. CL*04
002600******************************************************************RM0023
002700                                                                 RM0024
002800 ENVIRONMENT DIVISION.                                           RM0025
002900 CONFIGURATION SECTION.                                          RM0026
003000 SOURCE-COMPUTER. IBM-390.                                       RM0027
003100 OBJECT-COMPUTER. IBM-390.                                       RM0028
003200 SPECIAL-NAMES.                                                  RM0029
003300     C01 IS TOP-OF-FORM                                          RM0030
003400     UPSI-0 ON STATUS IS RM-TRACE-ON                             RM0031
003500     UPSI-0 OFF STATUS IS RM-TRACE-OFF.                          RM0032
003600                                                                 RM0033
003700 INPUT-OUTPUT SECTION.                                           RM0034
003800 FILE-CONTROL.                                                   RM0035
003900     SELECT PARAMETER-FILE   ASSIGN TO RPTPARM                   RM0036
004000         ORGANIZATION SEQUENTIAL                                RM0037
004100         FILE STATUS IS WS-PARM-STATUS.                          RM0038
004200     SELECT INVOICE-FILE     ASSIGN TO INVMSTR                   RM0039
004300         ORGANIZATION INDEXED                                    RM0040
004400         ACCESS MODE SEQUENTIAL                                  RM0041
004500         RECORD KEY IS INV-NUMBER                                RM0042
004600         FILE STATUS IS WS-INV-STATUS.                           RM0043
004700     SELECT PRINT-FILE       ASSIGN TO RPTPRINT                  RM0044
004800         ORGANIZATION SEQUENTIAL                                RM0045
004900         FILE STATUS IS WS-PRT-STATUS.                           RM0046
005000     SELECT CSV-EXPORT-FILE  ASSIGN TO RPTCSV                    RM0047
005100         ORGANIZATION SEQUENTIAL                                 RM0048
005200         RECORD IS VARYING IN SIZE FROM 20 TO 100 CHARACTERS     RM0049
005300             DEPENDING ON WS-CSV-LEN                             RM0050
005400         FILE STATUS IS WS-CSV-STATUS.                           RM0051
005500                                                                 RM0052
005600 DATA DIVISION.                                                  RM0053
005700 FILE SECTION.                                                   RM0054
005800                                                                 RM0055
005900 FD  PARAMETER-FILE.                                             RM0056
006000 01  PARAM-RECORD.                                               RM0057
006100     05  RP-REPORT-YEAR          PIC 9(4).                       RM0058
006200     05  FILLER                  PIC X(76).                     RM0059
006300 01  PARAM-RECORD-X REDEFINES PARAM-RECORD PIC X(80).            CL*02
006400                                                                 RM0061
006500 FD  INVOICE-FILE.                                               RM0062
006600 COPY INVMSTR.                                                   RM0063
006700                                                                 RM0064
006800 FD  PRINT-FILE.                                                 RM0065
006900 01  PRINT-LINE-REC.                                             RM0066
007000     05  PLR-TEXT                PIC X(130).                     RM0066A
007100     05  FILLER                  PIC X(02).                      RM0066B
007200 01  PRINT-LINE-REC-COLUMNS REDEFINES PRINT-LINE-REC.            CL*02
007300     05  PLRC-CATEGORY-COL       PIC X(40).                      CL*02
007400     05  PLRC-VALUE-COL          PIC X(92).                      CL*02
007500                                                                 RM0067
007600 FD  CSV-EXPORT-FILE.                                            RM0068
007700 01  CSV-LINE-REC.                                               RM0069
007800     05  CLR-TEXT                PIC X(98).                      RM0069A
007900     05  FILLER                  PIC X(02).                      RM0069B
008000                                                                 RM0070
008100 WORKING-STORAGE SECTION.                                        RM0071
008200                                                                 RM0072
008300 01  MISC-FIELDS.                                                RM0073
008400     05  PARA-NAME               PIC X(40).                      RM0074
008500     05  ERROR-FOUND-SW          PIC X(1) VALUE 'N'.              RM0075
008600         88 ERROR-FOUND          VALUE 'Y'.                      RM0076
008700     05  WS-PARM-STATUS          PIC X(2).                       RM0077
008800     05  WS-INV-STATUS           PIC X(2).                       RM0078
008900     05  WS-PRT-STATUS           PIC X(2).                       RM0079
009000     05  WS-CSV-STATUS           PIC X(2).                       RM0080
009100     05  WS-INV-EOF-SW           PIC X(1) VALUE 'N'.              RM0081
009200         88 INV-EOF              VALUE 'Y'.                      RM0082
009300     05  WS-CSV-LEN              PIC S9(4) COMP.                 RM0083
009400     05  WS-YEAR-START           PIC 9(8).                       RM0084
009500     05  WS-YEAR-END             PIC 9(8).                       RM0085
009600     05  FILLER                  PIC X(10) VALUE SPACES.         RM0085A
009700                                                                 RM0086
009750 77  NUM-INVOICES-SELECTED       PIC S9(9) COMP VALUE 0.          CL*04
009800 01  REPORT-TOTALS.                                              RM0087
009900     05  NUM-INVOICES-READ       PIC S9(9) COMP VALUE 0.         RM0088
010100     05  FILLER                  PIC X(10) VALUE SPACES.         RM0089A
010200                                                                 RM0090
010300 01  MONTH-REVENUE-TABLE.                                        RM0091
010400     05  MR-MONTH-ENTRY OCCURS 12 TIMES                         RM0092
010500                       INDEXED BY MR-MONTH-IDX.                  RM0093
010600         10  MR-MONTH-NAME       PIC X(30).                      RM0094
010700         10  MR-MONTH-REVENUE    PIC S9(9)V99 COMP-3 VALUE 0.    RM0095
010750     05  FILLER                  PIC X(04).                     RM0095A
010800 01  MONTH-REVENUE-VALUES REDEFINES MONTH-REVENUE-TABLE.         RM0096
010900     05  MR-ALL-BYTES            PIC X(436).                    RM0097
011000                                                                 RM0098
011100 01  INVOICE-MONTH-WORK-AREA.                                     RM0099
011120     05  INVOICE-MONTH-WORK-R   PIC 9(8).                        RM0103A
011140     05  FILLER                  PIC X(01).                     RM0103B
011200 01  INVOICE-MONTH-WORK REDEFINES INVOICE-MONTH-WORK-AREA.        RM0100
011220     05  IMW-CCYY                PIC 9(4).                       RM0100A
011300     05  IMW-MM                  PIC 9(2).                       RM0101
011400     05  IMW-DD                  PIC 9(2).                       RM0102
011600                                                                 RM0104
011700 01  RX-FUNCTION                 PIC X(1).                      RM0105
011800 01  RX-REPORT-TITLE             PIC X(40)                      RM0106
011900         VALUE 'REVENUE BY MONTH REPORT'.                       RM0107
012000 01  RX-PRINT-LINE-OUT           PIC X(132).                    RM0108
012100 01  RX-CSV-LINE-OUT             PIC X(100).                    RM0109
012200 01  RX-RETURN-CD                PIC S9(4) COMP VALUE 0.        RM0110
012300                                                                 RM0111
012400 COPY RPTLINE.                                                   RM0112
012500                                                                 RM0113
012600 PROCEDURE DIVISION.                                             RM0114
012700                                                                 RM0115
012800 000-MAIN.                                                       RM0116
012900     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                RM0117
013000     PERFORM 710-READ-PARAMETERS   THRU 710-EXIT.                RM0118
013100     PERFORM 715-INIT-MONTH-TABLE  THRU 715-EXIT.                RM0119
013200     PERFORM 720-BUILD-REVENUE-TABLE THRU 720-EXIT.              RM0120
013300     PERFORM 800-RENDER-REPORT     THRU 800-EXIT.                RM0121
013400     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                RM0122
013500     GOBACK.                                                     RM0123
013600                                                                 RM0124
013700 715-INIT-MONTH-TABLE.                                           RM0125
013800*--- 12 FIXED CALENDAR BUCKETS, JANUARY FIRST, ALWAYS PRINTED.   RM0126
013900     MOVE '715-INIT-MONTH-TABLE' TO PARA-NAME.                   RM0127
014000     MOVE 'JANUARY'              TO MR-MONTH-NAME(1).            RM0128
014100     MOVE 'FEBRUARY'             TO MR-MONTH-NAME(2).            RM0129
014200     MOVE 'MARCH'                TO MR-MONTH-NAME(3).            RM0130
014300     MOVE 'APRIL'                TO MR-MONTH-NAME(4).            RM0131
014400     MOVE 'MAY'                  TO MR-MONTH-NAME(5).            RM0132
014500     MOVE 'JUNE'                 TO MR-MONTH-NAME(6).            RM0133
014600     MOVE 'JULY'                 TO MR-MONTH-NAME(7).            RM0134
014700     MOVE 'AUGUST'               TO MR-MONTH-NAME(8).            RM0135
014800     MOVE 'SEPTEMBER'            TO MR-MONTH-NAME(9).            RM0136
014900     MOVE 'OCTOBER'              TO MR-MONTH-NAME(10).           RM0137
015000     MOVE 'NOVEMBER'             TO MR-MONTH-NAME(11).           RM0138
015100     MOVE 'DECEMBER'             TO MR-MONTH-NAME(12).           RM0139
015200                                                                 RM0140
015300     COMPUTE WS-YEAR-START = (RP-REPORT-YEAR * 10000) + 0101.    RM0141
015400     COMPUTE WS-YEAR-END   = (RP-REPORT-YEAR * 10000) + 1231.    RM0142
015500 715-EXIT.                                                       RM0143
015600     EXIT.                                                       RM0144
015700                                                                 RM0145
015800 720-BUILD-REVENUE-TABLE.                                        RM0146
015900     MOVE '720-BUILD-REVENUE-TABLE' TO PARA-NAME.                RM0147
016000     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                RM0148
016100     PERFORM 725-ACCUMULATE-ONE    THRU 725-EXIT                 RM0149
016200         UNTIL INV-EOF.                                          RM0150
016300 720-EXIT.                                                       RM0151
016400     EXIT.                                                       RM0152
016500                                                                 RM0153
016600 725-ACCUMULATE-ONE.                                             RM0154
016700*--- ONLY PAID                                                 RM0155
016800*--- INVOICES IN THE REPORT YEAR COUNT, BUCKETED BY THEIR       RM0156
016900*--- OWN INVOICE-DATE MONTH.                                    RM0157
017000     MOVE '725-ACCUMULATE-ONE' TO PARA-NAME.                     RM0158
017100     ADD 1 TO NUM-INVOICES-READ.                                 RM0159
017200                                                                 RM0160
017300     IF INV-STATUS-PAID                                          RM0161
017400         AND INV-DATE >= WS-YEAR-START                           RM0162
017500         AND INV-DATE <= WS-YEAR-END                             RM0163
017600         ADD 1 TO NUM-INVOICES-SELECTED                          RM0164
017700         MOVE INV-DATE TO INVOICE-MONTH-WORK-R                   RM0165
017800         SET MR-MONTH-IDX TO IMW-MM                              RM0166
017900         ADD INV-TOTAL-AMOUNT TO MR-MONTH-REVENUE(MR-MONTH-IDX)  RM0167
018000     END-IF.                                                     RM0168
018100                                                                 RM0169
018200     PERFORM 730-READ-INVOICE      THRU 730-EXIT.                RM0170
018300 725-EXIT.                                                       RM0171
018400     EXIT.                                                       RM0172
018500                                                                 RM0173
018600 800-RENDER-REPORT.                                              RM0174
018700     MOVE '800-RENDER-REPORT' TO PARA-NAME.                      RM0175
018800     MOVE 'H' TO RX-FUNCTION.                                    RM0176
018900     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           RM0177
019000         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    RM0178
019100         RX-RETURN-CD.                                          RM0179
019200     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   RM0180
019300     WRITE PRINT-LINE-REC.                                       RM0181
019310                                                                 CL*03
019320     MOVE 100 TO WS-CSV-LEN.                                      CL*03
019330     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                        CL*03
019340     WRITE CSV-LINE-REC.                                         CL*03
019350     MOVE SPACES TO CSV-LINE-REC.                                 CL*03
019360     MOVE 'CATEGORY,VALUE' TO CLR-TEXT.                          CL*03
019370     WRITE CSV-LINE-REC.                                         CL*03
019400                                                                 RM0182
019500     MOVE 'D' TO RX-FUNCTION.                                    RM0183
019600     PERFORM 810-RENDER-ONE-MONTH THRU 810-EXIT                  RM0184
019700         VARYING MR-MONTH-IDX FROM 1 BY 1                        RM0185
019800             UNTIL MR-MONTH-IDX > 12.                            RM0186
019900 800-EXIT.                                                       RM0187
020000     EXIT.                                                       RM0188
020100                                                                 RM0189
020200 810-RENDER-ONE-MONTH.                                           RM0190
020300     MOVE MR-MONTH-NAME(MR-MONTH-IDX)    TO RL-CATEGORY.         RM0191
020400     MOVE MR-MONTH-REVENUE(MR-MONTH-IDX) TO RL-VALUE.            RM0192
020500     MOVE 'N' TO RL-IS-COUNT.                                    RM0193
020600     CALL 'RPTEXP' USING RX-FUNCTION, RX-REPORT-TITLE,           RM0194
020700         RPT-LINE-RECORD, RX-PRINT-LINE-OUT, RX-CSV-LINE-OUT,    RM0195
020800         RX-RETURN-CD.                                          RM0196
020900     MOVE RX-PRINT-LINE-OUT TO PRINT-LINE-REC.                   RM0197
021000     WRITE PRINT-LINE-REC.                                       RM0198
021100                                                                 RM0199
021200     MOVE RX-CSV-LINE-OUT TO CSV-LINE-REC.                       RM0200
021300     MOVE 100 TO WS-CSV-LEN.                                     RM0201
021400     WRITE CSV-LINE-REC.                                         RM0202
021500 810-EXIT.                                                       RM0203
021600     EXIT.                                                       RM0204
021700                                                                 RM0205
021800 700-OPEN-FILES.                                                 RM0206
021900     MOVE '700-OPEN-FILES' TO PARA-NAME.                        RM0207
022000     OPEN INPUT  PARAMETER-FILE.                                 RM0208
022100     OPEN INPUT  INVOICE-FILE.                                   RM0209
022200     OPEN OUTPUT PRINT-FILE.                                     RM0210
022300     OPEN OUTPUT CSV-EXPORT-FILE.                                RM0211
022400 700-EXIT.                                                       RM0212
022500     EXIT.                                                       RM0213
022600                                                                 RM0214
022700 710-READ-PARAMETERS.                                            RM0215
022800     MOVE '710-READ-PARAMETERS' TO PARA-NAME.                    RM0216
022900     READ PARAMETER-FILE.                                       RM0217
023000 710-EXIT.                                                       RM0218
023100     EXIT.                                                       RM0219
023200                                                                 RM0220
023300 730-READ-INVOICE.                                               RM0221
023400     MOVE '730-READ-INVOICE' TO PARA-NAME.                       RM0222
023500     READ INVOICE-FILE NEXT RECORD                               RM0223
023600         AT END                                                  RM0224
023700             MOVE 'Y' TO WS-INV-EOF-SW                           RM0225
023800     END-READ.                                                   RM0226
023900 730-EXIT.                                                       RM0227
024000     EXIT.                                                       RM0228
024100                                                                 RM0229
024200 790-CLOSE-FILES.                                                RM0230
024300     MOVE '790-CLOSE-FILES' TO PARA-NAME.                        RM0231
024400     CLOSE PARAMETER-FILE.                                       RM0232
024500     CLOSE INVOICE-FILE.                                         RM0233
024600     CLOSE PRINT-FILE.                                           RM0234
024700     CLOSE CSV-EXPORT-FILE.                                      RM0235
024800 790-EXIT.                                                       RM0236
024900     EXIT.                                                       RM0237
