000100 IDENTIFICATION DIVISION.                                        EX0001
000200 PROGRAM-ID.   INVEXP.                                           EX0002
000300*                                                                EX0003
000400* ***************************************************           EX0004
000500* *** INVEXP.CBL                                                EX0005
000600* ***                                                           EX0006
000700* ***     READS THE INVOICE MASTER IN INV-NUMBER SEQUENCE       EX0007
000800* ***     AND WRITES A COLUMN HEADER ROW FOLLOWED BY ONE        EX0009
000900* ***     CSV ROW PER INVOICE TO THE EXPORT FILE, FOR PICKUP    EX0010
001000* ***     BY DOWNSTREAM SPREADSHEET USERS IN BILLING.           EX0011
001100* ***                                                           EX0012
001200* ***************************************************           EX0013
001300 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        EX0014
001400 AUTHOR.        P NGUYEN.                                        EX0015
001500 DATE-WRITTEN.  06/09/92.                                        EX0016
001600 DATE-COMPILED.                                                  EX0017
001700 SECURITY.      NON-CONFIDENTIAL.                                 EX0018
001800****************************************************************EX0019
001900*    CHANGE LOG                                                 EX0020
002000*    ----------                                                 EX0021
002100*    06/09/92  PMN   ORIGINAL PROGRAM.                          CL*01
002200*    02/02/99  TMB   Y2K - INV-DATE/INV-DUE-DATE ALREADY        CL*02
002300*                    CCYYMMDD.  NO CHANGE REQUIRED.              CL*02
002400*    05/11/03  RFW   ENCLOSE CUSTOMER-NAME AND NOTES IN QUOTES  CL*03
002500*                    SO EMBEDDED COMMAS DO NOT SHIFT COLUMNS    CL*03
002600*                    WHEN OPENED IN A SPREADSHEET (WIR 1987).   CL*03
002620*    09/22/05  RFW   TICKET WIR-2471 - BILLING WANTED ONE ROW   CL*04
002640*                    PER INVOICE WITH THE FULL MONEY COLUMNS,   CL*04
002650*                    NOT ONE ROW PER LINE ITEM, PLUS A COLUMN   CL*04
002660*                    HEADER ROW ON EVERY RUN.  DROPPED THE      CL*04
002670*                    ITEM-FILE READ - LINE-ITEM DETAIL IS A     CL*04
002680*                    SEPARATE REQUEST (NOT THIS RUN).           CL*04
002690*    11/12/05  RFW   MOVED WS-ROWS-WRITTEN OUT OF MISC-FIELDS   CL*05
002692*                    TO A STANDALONE 77-LEVEL - IT IS A ROW     CL*05
002694*                    COUNTER, NOT PART OF ANY RECORD LAYOUT.    CL*05
002700****************************************************************EX0022
002800 ENVIRONMENT DIVISION.                                           EX0023
002900 CONFIGURATION SECTION.                                          EX0024
003000 SOURCE-COMPUTER.   IBM-390.                                      EX0025
003100 OBJECT-COMPUTER.   IBM-390.                                      EX0026
003200 SPECIAL-NAMES.                                                  EX0027
003300     UPSI-0 ON STATUS IS EX-TRACE-ON                             EX0028
003400     UPSI-0 OFF STATUS IS EX-TRACE-OFF.                          EX0029
003500 INPUT-OUTPUT SECTION.                                           EX0030
003600 FILE-CONTROL.                                                   EX0031
003700     SELECT INVOICE-FILE      ASSIGN TO INVMSTR                  EX0032
003800         ORGANIZATION IS INDEXED                                 EX0033
003900         ACCESS IS SEQUENTIAL                                    EX0034
004000         RECORD KEY IS INV-NUMBER                                EX0035
004100         FILE STATUS  IS  WS-INVMSTR-STATUS.                     EX0036
004700     SELECT CSV-EXPORT-FILE   ASSIGN TO INVCSV                   EX0042
004800         ORGANIZATION IS SEQUENTIAL                              EX0043
004900         FILE STATUS  IS  WS-CSVFILE-STATUS.                     EX0044
005000 DATA DIVISION.                                                  EX0045
005100 FILE SECTION.                                                   EX0046
005200 FD  INVOICE-FILE                                                EX0047
005300     RECORDING MODE IS F.                                        EX0048
005400 COPY INVMSTR.                                                   EX0049
005800 FD  CSV-EXPORT-FILE                                             EX0053
005900     RECORDING MODE IS V                                         EX0054
006000     RECORD IS VARYING FROM 20 TO 400 CHARACTERS.                EX0055
006100 01  CSV-RECORD-OUT.                                              EX0056
006110     05  CRO-TEXT                PIC X(399).                      EX0056A
006120     05  FILLER                  PIC X(001).                      EX0056B
006200 WORKING-STORAGE SECTION.                                        EX0057
006300                                                                 EX0058
006310 77  WS-ROWS-WRITTEN             PIC S9(9) COMP VALUE 0.          CL*05
006400 01  MISC-FIELDS.                                                EX0059
006500     05  PARA-NAME               PIC X(40).                      EX0060
006600     05  WS-INVMSTR-STATUS       PIC X(2)  VALUE SPACES.         EX0061
006800     05  WS-CSVFILE-STATUS       PIC X(2)  VALUE SPACES.         EX0063
006900     05  WS-MASTER-EOF-SW        PIC X(1)  VALUE 'N'.            EX0064
007000         88  MASTER-EOF              VALUE 'Y'.                  EX0065
007350     05  FILLER                  PIC X(10) VALUE SPACES.         EX0068A
007400                                                                 EX0069
007500 01  AMOUNT-EDIT-AREA.                                            CL*04
007510     05  AMOUNT-EDIT             PIC Z(8)9.99.                    CL*04
007520     05  FILLER                  PIC X(01).                      EX0070B
007600 01  AMOUNT-EDIT-X REDEFINES AMOUNT-EDIT-AREA PIC X(12).          CL*04
007700                                                                 EX0072
007800 01  DATE-EDIT.                                                  EX0073
007900     05  DE-CCYY                 PIC 9(4).                       EX0074
008000     05  DE-DASH1                PIC X(1)  VALUE '-'.            EX0075
008100     05  DE-MM                   PIC 9(2).                       EX0076
008200     05  DE-DASH2                PIC X(1)  VALUE '-'.            EX0077
008300     05  DE-DD                   PIC 9(2).                       EX0078
008350     05  FILLER                  PIC X(01).                      EX0078A
008400 01  DATE-EDIT-X REDEFINES DATE-EDIT PIC X(11).                  EX0079
008500                                                                 EX0080
008600 01  DATE-IN-SCAN-AREA.                                           EX0081
008650     05  DATE-IN-SCAN-R          PIC 9(8).                        EX0081A
008670     05  FILLER                  PIC X(01).                      EX0081B
008800 01  DATE-IN-SCAN REDEFINES DATE-IN-SCAN-AREA.                    EX0083
008820     05  DIS-CCYY                PIC 9(4).                       EX0082
008840     05  DIS-MM                  PIC 9(2).                       EX0083A
008900     05  DIS-DD                  PIC 9(2).                       EX0084
009100                                                                 EX0086
009200 01  CSV-ROW-AREA.                                                EX0087
009210     05  CSV-ROW-WORK            PIC X(400) VALUE SPACES.         EX0087A
009220     05  CSV-ROW-LEN             PIC S9(4) COMP.                  EX0088
009230     05  FILLER                  PIC X(02).                      EX0088A
009400                                                                 EX0089
009500 PROCEDURE DIVISION.                                             EX0090
009600                                                                 EX0091
009700 000-MAIN.                                                       EX0092
009800     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                  EX0093
009850     PERFORM 050-WRITE-HEADER-ROW THRU 050-EXIT.                 CL*04
009900     PERFORM 730-READ-MASTER     THRU 730-EXIT.                  EX0094
010000     PERFORM 100-EXPORT-ONE-INVOICE THRU 100-EXIT                EX0095
010100             UNTIL MASTER-EOF.                                   EX0096
010200     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                  EX0097
010300     GOBACK.                                                     EX0098
010400                                                                 EX0099
010420 050-WRITE-HEADER-ROW.                                          CL*04
010440*--- ONE FIXED COLUMN HEADER ROW AHEAD OF THE DETAIL, SO A      CL*04
010450*--- SPREADSHEET USER SEES LABELS REGARDLESS OF HOW MANY        CL*04
010460*--- INVOICES THE RUN SELECTS (WIR 2471).                       CL*04
010470     MOVE 'WRITE HEADER ROW' TO PARA-NAME.                       CL*04
010480     MOVE SPACES TO CSV-ROW-WORK.                                CL*04
010490     STRING 'Invoice Number, Customer Name, Status, '           CL*04
010495            'Invoice Date, Due Date, Subtotal, Tax Rate, '      CL*04
010498            'Tax Amount, Total Amount'                          CL*04
010499         INTO CSV-ROW-WORK.                                      CL*04
010500     WRITE CSV-RECORD-OUT FROM CSV-ROW-WORK.                     CL*04
010510 050-EXIT.                                                       CL*04
010520     EXIT.                                                       CL*04
010530                                                                 CL*04
010540 100-EXPORT-ONE-INVOICE.                                         EX0100
010600*--- ONE CSV ROW PER INVOICE MASTER RECORD - NO LINE-ITEM        CL*04
010700*--- BREAKDOWN ON THIS EXPORT (THAT IS A SEPARATE REQUEST).      CL*04
010800     MOVE '100-EXPORT-ONE-INVOICE' TO PARA-NAME.                 EX0104
010900     PERFORM 120-BUILD-CSV-ROW THRU 120-EXIT.                    CL*04
011000     WRITE CSV-RECORD-OUT FROM CSV-ROW-WORK.                     EX0129
011100     ADD 1 TO WS-ROWS-WRITTEN.                                   EX0130
011200     PERFORM 730-READ-MASTER THRU 730-EXIT.                      EX0114
012000 100-EXIT.                                                       EX0115
012100     EXIT.                                                       EX0116
012200                                                                 EX0117
013900 120-BUILD-CSV-ROW.                                              EX0134
013910*--- NINE COLUMNS, IN THE SAME ORDER AS THE HEADER ROW ABOVE.    CL*04
013920     MOVE SPACES TO CSV-ROW-WORK.                                CL*04
013930     MOVE 1      TO CSV-ROW-LEN.                                 CL*04
013940                                                                 CL*04
013950     STRING INV-NUMBER        DELIMITED BY SPACE                CL*04
013960            ','               DELIMITED BY SIZE                 CL*04
013970            '"'               DELIMITED BY SIZE                 CL*04
013980            INV-CUSTOMER-NAME DELIMITED BY '  '                 CL*04
013990            '"'               DELIMITED BY SIZE                 CL*04
014000            ','               DELIMITED BY SIZE                 CL*04
014010            INV-STATUS        DELIMITED BY SPACE                CL*04
014020            ','               DELIMITED BY SIZE                 CL*04
014030         INTO CSV-ROW-WORK                                       CL*04
014040         WITH POINTER CSV-ROW-LEN.                                CL*04
014050                                                                 CL*04
014060     MOVE INV-DATE TO DATE-IN-SCAN-R.                            CL*04
014070     MOVE DIS-CCYY TO DE-CCYY.                                   CL*04
014080     MOVE DIS-MM   TO DE-MM.                                     CL*04
014090     MOVE DIS-DD   TO DE-DD.                                     CL*04
014100     STRING DATE-EDIT-X       DELIMITED BY SIZE                 CL*04
014110            ','               DELIMITED BY SIZE                 CL*04
014120         INTO CSV-ROW-WORK                                       CL*04
014130         WITH POINTER CSV-ROW-LEN.                                CL*04
014140                                                                 CL*04
014150     MOVE INV-DUE-DATE TO DATE-IN-SCAN-R.                        CL*04
014160     MOVE DIS-CCYY TO DE-CCYY.                                   CL*04
014170     MOVE DIS-MM   TO DE-MM.                                     CL*04
014180     MOVE DIS-DD   TO DE-DD.                                     CL*04
014190     STRING DATE-EDIT-X       DELIMITED BY SIZE                 CL*04
014200            ','               DELIMITED BY SIZE                 CL*04
014210         INTO CSV-ROW-WORK                                       CL*04
014220         WITH POINTER CSV-ROW-LEN.                                CL*04
014230                                                                 CL*04
014240     MOVE INV-SUBTOTAL TO AMOUNT-EDIT.                           CL*04
014250     STRING AMOUNT-EDIT-X     DELIMITED BY SIZE                 CL*04
014260            ','               DELIMITED BY SIZE                 CL*04
014270         INTO CSV-ROW-WORK                                       CL*04
014280         WITH POINTER CSV-ROW-LEN.                                CL*04
014290                                                                 CL*04
014300     MOVE INV-TAX-RATE TO AMOUNT-EDIT.                           CL*04
014310     STRING AMOUNT-EDIT-X     DELIMITED BY SIZE                 CL*04
014320            ','               DELIMITED BY SIZE                 CL*04
014330         INTO CSV-ROW-WORK                                       CL*04
014340         WITH POINTER CSV-ROW-LEN.                                CL*04
014350                                                                 CL*04
014360     MOVE INV-TAX-AMOUNT TO AMOUNT-EDIT.                         CL*04
014370     STRING AMOUNT-EDIT-X     DELIMITED BY SIZE                 CL*04
014380            ','               DELIMITED BY SIZE                 CL*04
014390         INTO CSV-ROW-WORK                                       CL*04
014400         WITH POINTER CSV-ROW-LEN.                                CL*04
014410                                                                 CL*04
014420     MOVE INV-TOTAL-AMOUNT TO AMOUNT-EDIT.                       CL*04
014430     STRING AMOUNT-EDIT-X     DELIMITED BY SIZE                 CL*04
014440         INTO CSV-ROW-WORK                                       CL*04
014450         WITH POINTER CSV-ROW-LEN.                                CL*04
016200 120-EXIT.                                                       EX0149
016300     EXIT.                                                       EX0150
016400                                                                 EX0151
016500 700-OPEN-FILES.                                                 EX0152
016600     OPEN INPUT  INVOICE-FILE                                    CL*04
016700          OUTPUT CSV-EXPORT-FILE.                                EX0154
016800     IF WS-INVMSTR-STATUS NOT = '00'                             EX0155
016900       DISPLAY 'ERROR OPENING INVOICE MASTER FILE. RC:'          EX0156
017000               WS-INVMSTR-STATUS                                 EX0157
017100       MOVE 16 TO RETURN-CODE                                    EX0158
017200       MOVE 'Y' TO WS-MASTER-EOF-SW                              EX0159
017300     END-IF.                                                     EX0160
017400 700-EXIT.                                                       EX0161
017500     EXIT.                                                       EX0162
017600                                                                 EX0163
017700 730-READ-MASTER.                                                EX0164
017800     READ INVOICE-FILE NEXT RECORD                               EX0165
017900         AT END                                                  EX0166
018000             MOVE 'Y' TO WS-MASTER-EOF-SW                        EX0167
018100     END-READ.                                                   EX0168
018200 730-EXIT.                                                       EX0169
018300     EXIT.                                                       EX0170
018400                                                                 EX0171
018500 790-CLOSE-FILES.                                                EX0172
018600     CLOSE INVOICE-FILE, CSV-EXPORT-FILE.                        CL*04
018700 790-EXIT.                                                       EX0174
018800     EXIT.                                                       EX0175
