000100****************************************************************MT0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                           MT0002
000300* ALL RIGHTS RESERVED                                            MT0003
000400****************************************************************MT0004
000500 IDENTIFICATION DIVISION.                                        MT0005
000600 PROGRAM-ID.     INVMAINT.                                       MT0006
000700 AUTHOR.         D STOUT.                                        MT0007
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                       MT0008
000900 DATE-WRITTEN.   02/06/90.                                       MT0009
001000 DATE-COMPILED.                                                  MT0010
001100 SECURITY.       NON-CONFIDENTIAL.                                MT0011
001200****************************************************************MT0012
001300*    INVMAINT - INVOICE MAINTENANCE BATCH DRIVER                 MT0013
001400*                                                                MT0014
001500*    READS A SEQUENTIAL TRANSACTION FILE OF MAINTENANCE          MT0015
001600*    REQUESTS (CREATE/UPDATE/STATUS CHANGE/DELETE) AGAINST THE   MT0016
001700*    INVOICE MASTER AND ITS LINE-ITEM FILE.  CALLS INVCALC TO    MT0017
001800*    RE-DERIVE SUBTOTAL/TAX/TOTAL AND INVNBR TO ASSIGN A NEW     MT0018
001900*    INVOICE NUMBER WHEN A CREATE TRANSACTION ARRIVES WITHOUT    MT0019
002000*    ONE ALREADY KEYED.  PRODUCES AN ACTIVITY/EXCEPTION REPORT.  MT0020
002100*                                                                MT0021
002200*    Transaction file record descriptions:                      MT0022
002300*         0    1    1    2    2    3    3    4    4    5         MT0023
002400*    ....5....0....5....0....5....0....5....0....5....0....     MT0024
002500*    SEE COPYBOOK INVTRAN FOR THE FULL LAYOUT.  TR-ACTION IN     MT0025
002600*    POSITION 1 SELECTS WHICH OF THE FOUR REQUEST TYPES THIS     MT0026
002700*    ENTRY IS - SEE THE COPYBOOK COMMENTS FOR VALID VALUES.      MT0027
002800****************************************************************MT0028
002900*    CHANGE LOG                                                 MT0029
003000*    ----------                                                 MT0030
003100*    02/06/90  DWS   ORIGINAL PROGRAM - CREATE/UPDATE/DELETE     CL*01
003200*                    ONLY.  NO STATUS-CHANGE TRANSACTION YET.    CL*01
003300*    11/30/91  RFW   CALL INVCALC AFTER EVERY CREATE/UPDATE SO   CL*02
003400*                    STORED TOTALS NEVER GO STALE (WIR 1123).    CL*02
003500*    01/14/94  RFW   ADD STATUS-CHANGE TRANSACTION TYPE AND      CL*03
003600*                    THE TRANSITION TABLE THAT GOVERNS IT.       CL*03
003700*    03/02/95  RFW   REJECT UPDATE OR DELETE AGAINST AN          CL*04
003800*                    INVOICE THAT IS ALREADY PAID OR CANCELLED - CL*04
003900*                    THOSE STATUSES ARE NOW FINAL.                CL*04
004000*    02/02/99  TMB   Y2K - WINDOW THE 2-DIGIT RUN-DATE YEAR      CL*05
004100*                    RETURNED BY ACCEPT FROM DATE TO A 4-DIGIT   CL*05
004200*                    CENTURY (50/50 RULE) BEFORE USING IT TO     CL*05
004300*                    BUILD THE INVOICE-NUMBER YEAR-MONTH.        CL*05
004400*    07/19/01  DLK   TICKET BIL-0877 - SKIP A MALFORMED          CL*06
004500*                    INVOICE NUMBER FOUND ON THE STARTUP         CL*06
004600*                    HIGH-WATER-MARK SCAN INSTEAD OF ABENDING.   CL*06
004700*    04/09/04  DLK   TICKET BIL-2204 - REJECT A STATUS CHANGE    CL*07
004800*                    TO OVERDUE WHEN THE DUE DATE IS STILL IN    CL*07
004900*                    THE FUTURE.                                 CL*07
004950*    03/11/05  RFW   ADDED BYTE-LEVEL ALIAS OF THE GENERATED     CL*08
004960*                    INVOICE-NUMBER WORK AREA FOR A ONE-OFF      CL*08
004970*                    AUDIT DUMP REQUESTED BY BILLING (WIR 2390). CL*08
004980*    09/22/05  RFW   TICKET WIR-2466 - 300-UPDATE-INVOICE WAS    CL*09
004985*                    NOT CARRYING THE OPTIONAL STATUS FIELD ON  CL*09
004987*                    AN UPDATE REQUEST.  NOW APPLIES IT THROUGH CL*09
004988*                    420-CHECK-TRANSITION AND FALLS BACK TO THE  CL*09
004989*                    CURRENT STATUS, UNREPORTED, WHEN ILLEGAL.   CL*09
004991*    09/29/05  RFW   TICKET WIR-2480 - STATUS-TRANSITION-TABLE   CL*10
004992*                    WAS MISSING DRAFT-TO-ANY, OVERDUE-TO-       CL*10
004993*                    CANCELLED, AND THE SAME-STATUS NO-OP PAIRS, CL*10
004994*                    SO A VALID STATUS-CHANGE REQUEST WAS BEING  CL*10
004995*                    REJECTED.  TABLE WIDENED FROM 5 TO 12       CL*10
004996*                    ENTRIES IN 710-INIT-TABLES.                CL*10
004997*    11/12/05  RFW   MOVED WS-ITEM-SUB OUT OF MISC-FIELDS TO A   CL*11
004998*                    STANDALONE 77-LEVEL - IT IS A LINE-ITEM     CL*11
004999*                    TABLE SUBSCRIPT, NOT PART OF ANY LAYOUT.    CL*11
005000****************************************************************MT0031
005100                                                                 MT0032
005200 ENVIRONMENT DIVISION.                                           MT0033
005300 CONFIGURATION SECTION.                                          MT0034
005400 SOURCE-COMPUTER. IBM-390.                                       MT0035
005500 OBJECT-COMPUTER. IBM-390.                                       MT0036
005600 SPECIAL-NAMES.                                                  MT0037
005700     C01 IS TOP-OF-FORM                                          MT0038
005800     UPSI-0 ON STATUS IS MT-TRACE-ON                             MT0039
005900     UPSI-0 OFF STATUS IS MT-TRACE-OFF.                          MT0040
006000                                                                 MT0041
006100 INPUT-OUTPUT SECTION.                                           MT0042
006200 FILE-CONTROL.                                                   MT0043
006300                                                                 MT0044
006400     SELECT INVOICE-TRAN-FILE  ASSIGN TO INVTRAN                MT0045
006500         ACCESS IS SEQUENTIAL                                    MT0046
006600         FILE STATUS  IS  WS-TRANFILE-STATUS.                    MT0047
006700                                                                 MT0048
006800     SELECT INVOICE-FILE       ASSIGN TO INVMSTR                MT0049
006900         ORGANIZATION IS INDEXED                                 MT0050
007000         ACCESS IS DYNAMIC                                       MT0051
007100         RECORD KEY IS INV-NUMBER                                MT0052
007200         FILE STATUS  IS  WS-INVMSTR-STATUS.                     MT0053
007300                                                                 MT0054
007400     SELECT INVOICE-ITEM-FILE  ASSIGN TO INVITEM                MT0055
007500         ORGANIZATION IS INDEXED                                 MT0056
007600         ACCESS IS DYNAMIC                                       MT0057
007700         RECORD KEY IS IT-KEY                                    MT0058
007800         FILE STATUS  IS  WS-INVITEM-STATUS.                     MT0059
007900                                                                 MT0060
008000     SELECT INVOICE-ACT-RPT    ASSIGN TO INVACTRPT              MT0061
008100         FILE STATUS  IS  WS-REPORT-STATUS.                      MT0062
008200                                                                 MT0063
008300****************************************************************MT0064
008400 DATA DIVISION.                                                  MT0065
008500 FILE SECTION.                                                   MT0066
008600                                                                 MT0067
008700 FD  INVOICE-TRAN-FILE                                           MT0068
008800     RECORDING MODE IS F.                                       MT0069
008900 COPY INVTRAN.                                                   MT0070
009000                                                                 MT0071
009100 FD  INVOICE-FILE                                                MT0072
009200     RECORDING MODE IS F.                                       MT0073
009300 COPY INVMSTR.                                                   MT0074
009400                                                                 MT0075
009500 FD  INVOICE-ITEM-FILE                                           MT0076
009600     RECORDING MODE IS F.                                       MT0077
009700 COPY INVITEM.                                                   MT0078
009800                                                                 MT0079
009900 FD  INVOICE-ACT-RPT                                             MT0080
010000     RECORDING MODE IS F.                                       MT0081
010100 01  ACT-RPT-RECORD                PIC X(132).                   MT0082
010200                                                                 MT0083
010300****************************************************************MT0084
010400 WORKING-STORAGE SECTION.                                        MT0085
010500****************************************************************MT0086
010600                                                                 MT0087
010700 01  SYSTEM-DATE-AND-TIME.                                       MT0088
010800     05  CURRENT-DATE.                                           MT0089
010900         10  CURRENT-YEAR            PIC 9(2).                   MT0090
011000         10  CURRENT-MONTH           PIC 9(2).                   MT0091
011100         10  CURRENT-DAY             PIC 9(2).                   MT0092
011200     05  CURRENT-TIME.                                           MT0093
011300         10  CURRENT-HOUR            PIC 9(2).                   MT0094
011400         10  CURRENT-MINUTE          PIC 9(2).                   MT0095
011500         10  CURRENT-SECOND          PIC 9(2).                   MT0096
011600         10  CURRENT-HNDSEC          PIC 9(2).                   MT0097
011700                                                                 MT0098
011800 01  WS-RUN-CCYYMMDD-GROUP.                                      MT0099
011900     05  WS-RUN-CCYYMMDD             PIC 9(8).                   MT0100
012000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD-GROUP.          CL*05
012100     05  WS-RUN-CCYY                 PIC 9(4).                   CL*05
012200     05  WS-RUN-MM                   PIC 9(2).                   CL*05
012300     05  WS-RUN-DD                   PIC 9(2).                   CL*05
012400 01  WS-RUN-YEAR-MONTH               PIC X(7).                   MT0101
012500                                                                 MT0102
012550 77  WS-ITEM-SUB                     PIC 9(2)  COMP.              CL*11
012600 01  MISC-FIELDS.                                                MT0103
012700     05  PARA-NAME                   PIC X(40).                 MT0104
012800     05  ERROR-FOUND-SW              PIC X(1)  VALUE 'N'.        MT0105
012900         88  ERROR-FOUND                VALUE 'Y'.               MT0106
013000     05  WS-TRANFILE-STATUS          PIC X(2)  VALUE SPACES.     MT0107
013100     05  WS-INVMSTR-STATUS           PIC X(2)  VALUE SPACES.     MT0108
013200     05  WS-INVITEM-STATUS           PIC X(2)  VALUE SPACES.     MT0109
013300     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.     MT0110
013400     05  WS-TRAN-EOF-SW              PIC X(1)  VALUE 'N'.        MT0111
013500         88  TRAN-EOF                    VALUE 'Y'.               MT0112
013600     05  WS-MASTER-FOUND-SW          PIC X(1)  VALUE 'N'.        MT0113
013700         88  MASTER-FOUND                VALUE 'Y'.               MT0114
013800     05  WS-VALID-TRAN-SW            PIC X(1)  VALUE 'Y'.        MT0115
013900         88  VALID-TRAN                  VALUE 'Y'.               MT0116
014000     05  WS-SCAN-EOF-SW              PIC X(1)  VALUE 'N'.        CL*06
014100         88  SCAN-EOF                    VALUE 'Y'.               CL*06
014150     05  WS-CANDIDATE-STATUS         PIC X(10) VALUE SPACES.     CL*09
014200     05  WS-EXCEPTION-TEXT           PIC X(60) VALUE SPACES.     MT0117
014400                                                                 MT0119
014500 01  REPORT-TOTALS.                                              MT0120
014600     05  NUM-TRAN-RECS               PIC S9(9) COMP VALUE 0.     MT0121
014700     05  NUM-CREATE-REQUESTS         PIC S9(9) COMP VALUE 0.     MT0122
014800     05  NUM-CREATE-PROCESSED        PIC S9(9) COMP VALUE 0.     MT0123
014900     05  NUM-UPDATE-REQUESTS         PIC S9(9) COMP VALUE 0.     MT0124
015000     05  NUM-UPDATE-PROCESSED        PIC S9(9) COMP VALUE 0.     MT0125
015100     05  NUM-STATUS-REQUESTS         PIC S9(9) COMP VALUE 0.     CL*03
015200     05  NUM-STATUS-PROCESSED        PIC S9(9) COMP VALUE 0.     CL*03
015300     05  NUM-DELETE-REQUESTS         PIC S9(9) COMP VALUE 0.     MT0126
015400     05  NUM-DELETE-PROCESSED        PIC S9(9) COMP VALUE 0.     MT0127
015500     05  NUM-TRAN-ERRORS             PIC S9(9) COMP VALUE 0.     MT0128
015600     05  FILLER                      PIC X(10).                 MT0129
015700                                                                 MT0130
015800 01  INVOICE-NUMBER-WORK.                                        MT0131
015900     05  WS-HIGH-SUFFIX              PIC S9(5) COMP VALUE 0.     MT0132
016000     05  WS-GEN-FUNCTION             PIC X(1).                  MT0133
016100     05  WS-GEN-NUMBER-OUT           PIC X(20).                 MT0134
016200     05  WS-GEN-SUFFIX-OUT           PIC S9(5) COMP.             MT0135
016300     05  WS-GEN-RETURN-CD            PIC S9(4) COMP.            MT0136
016330 01  INVOICE-NUMBER-WORK-X REDEFINES INVOICE-NUMBER-WORK.        CL*08
016360     05  FILLER                      PIC X(31).                 CL*08
016400                                                                 MT0137
016500 01  STATUS-TRANSITION-TABLE.                                    CL*09
016600*--- VALID "FROM" / "TO" PAIRS FOR 300-UPDATE-INVOICE AND        CL*09
016700*--- 400-CHANGE-STATUS.  A MOVE NOT ON THIS LIST IS REJECTED     CL*09
016750*--- WITH AN EXCEPTION LINE (TICKET WIR-2480).                   CL*09
016800     05  STT-ENTRY OCCURS 12 TIMES.                              CL*09
016900         10  STT-FROM-STATUS         PIC X(10).                  CL*03
017000         10  STT-TO-STATUS           PIC X(10).                  CL*03
017100 01  STATUS-TRANSITION-VALUES REDEFINES STATUS-TRANSITION-TABLE. CL*03
017200     05  FILLER                      PIC X(240).                 CL*09
017300                                                                 MT0138
017400 01  WS-TRANSITION-SUB               PIC 9(2)  COMP.             CL*03
017410                                                                 MT0138A
017420 01  MT-ITEM-TABLE.                                              MT0138B
017430     05  MT-ITEM-ENTRY OCCURS 20 TIMES.                          MT0138C
017440         10  MT-ITEM-DESCRIPTION     PIC X(60).                  MT0138D
017450         10  MT-ITEM-QUANTITY        PIC S9(5) COMP-3.           MT0138E
017460         10  MT-ITEM-UNIT-PRICE      PIC S9(7)V99 COMP-3.        MT0138F
017470         10  MT-ITEM-AMOUNT          PIC S9(9)V99 COMP-3.        MT0138G
017480 01  MT-CALC-RETURN-CD               PIC S9(4) COMP VALUE 0.     MT0138H
017500                                                                 MT0139
017600*        *******************                                     MT0140
017700*            report lines                                       MT0141
017800*        *******************                                     MT0142
017900 01  RPT-HEADER1.                                                MT0143
018000     05  FILLER                     PIC X(40)                   MT0144
018100               VALUE 'INVOICE MAINTENANCE ACTIVITY     DATE: '.  MT0145
018200     05  RPT-MM                     PIC 99.                     MT0146
018300     05  FILLER                     PIC X     VALUE '/'.        MT0147
018400     05  RPT-DD                     PIC 99.                     MT0148
018500     05  FILLER                     PIC X     VALUE '/'.        MT0149
018600     05  RPT-YY                     PIC 99.                     MT0150
018700     05  FILLER                     PIC X(20)                   MT0151
018800                    VALUE ' (mm/dd/yy)   TIME: '.                MT0152
018900     05  RPT-HH                     PIC 99.                     MT0153
019000     05  FILLER                     PIC X     VALUE ':'.        MT0154
019100     05  RPT-MIN                    PIC 99.                     MT0155
019200     05  FILLER                     PIC X     VALUE ':'.        MT0156
019300     05  RPT-SS                     PIC 99.                     MT0157
019400     05  FILLER                     PIC X(55) VALUE SPACES.     MT0158
019500 01  RPT-EXCEPTION-LINE.                                        MT0159
019600     05  RPT-EXC-MSG1               PIC X(31)                   MT0160
019700                  VALUE '       Transaction rejected - '.       MT0161
019800     05  RPT-EXC-NUMBER             PIC X(20) VALUE SPACES.     MT0162
019900     05  FILLER                     PIC X(01) VALUE SPACES.     MT0163
020000     05  RPT-EXC-TEXT               PIC X(60) VALUE SPACES.     MT0164
020100     05  FILLER                     PIC X(20) VALUE SPACES.     MT0165
020200 01  RPT-STATS-HDR1.                                            MT0166
020300     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.   MT0167
020400     05  FILLER PIC X(106) VALUE SPACES.                        MT0168
020500 01  RPT-STATS-HDR2.                                            MT0169
020600     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.   MT0170
020700     05  FILLER PIC X(28) VALUE '        Number        Number'. MT0171
020800     05  FILLER PIC X(78) VALUE SPACES.                         MT0172
020900 01  RPT-STATS-HDR3.                                            MT0173
021000     05  FILLER PIC X(26) VALUE 'Type          Transactions'.   MT0174
021100     05  FILLER PIC X(28) VALUE '     Processed      In Error'. MT0175
021200     05  FILLER PIC X(78) VALUE SPACES.                         MT0176
021300 01  RPT-STATS-HDR4.                                            MT0177
021400     05  FILLER PIC X(26) VALUE '-----------   ------------'.   MT0178
021500     05  FILLER PIC X(28) VALUE '   -----------   -----------'. MT0179
021600     05  FILLER PIC X(78) VALUE SPACES.                         MT0180
021700 01  RPT-STATS-DETAIL.                                          MT0181
021800     05  RPT-TRAN            PIC X(10).                        MT0182
021900     05  FILLER              PIC X(4)     VALUE SPACES.         MT0183
022000     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                   MT0184
022100     05  FILLER              PIC X(3)     VALUE SPACES.         MT0185
022200     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                   MT0186
022300     05  FILLER              PIC X(3)     VALUE SPACES.         MT0187
022400     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                   MT0188
022500     05  FILLER              PIC X(79)    VALUE SPACES.         MT0189
022600                                                                MT0190
022700****************************************************************MT0191
022800 PROCEDURE DIVISION.                                             MT0192
022900****************************************************************MT0193
023000                                                                MT0194
023100 000-MAIN.                                                      MT0195
023200     ACCEPT CURRENT-DATE FROM DATE.                             MT0196
023300     ACCEPT CURRENT-TIME FROM TIME.                             MT0197
023400     PERFORM 050-WINDOW-RUN-DATE THRU 050-EXIT.                 CL*05
023500                                                                MT0198
023600     DISPLAY 'INVMAINT STARTED DATE = ' CURRENT-MONTH '/'       MT0199
023700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.        MT0200
023800                                                                MT0201
023900     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                 MT0202
024000     PERFORM 710-INIT-TABLES     THRU 710-EXIT.                 CL*03
024100     PERFORM 800-INIT-REPORT     THRU 800-EXIT.                 MT0203
024200     PERFORM 650-SCAN-HIGH-WATER-MARK THRU 650-EXIT.            CL*06
024300                                                                MT0204
024400     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                MT0205
024500     PERFORM 100-PROCESS-TRANSACTION THRU 100-EXIT              MT0206
024600             UNTIL TRAN-EOF.                                    MT0207
024700                                                                MT0208
024800     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.               MT0209
024900     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                 MT0210
025000                                                                MT0211
025100     GOBACK.                                                    MT0212
025200                                                                MT0213
025300 050-WINDOW-RUN-DATE.                                           CL*05
025400*--- Y2K WINDOWING - A 2-DIGIT YEAR OF 50 OR GREATER IS TAKEN   CL*05
025500*--- AS 19XX, UNDER 50 IS TAKEN AS 20XX.  THIS SHOP DOES NOT    CL*05
025600*--- EXPECT TO STILL BE RUNNING THIS PROGRAM IN 2050.            CL*05
025700     MOVE '050-WINDOW-RUN-DATE' TO PARA-NAME.                   CL*05
025800     IF CURRENT-YEAR >= 50                                      CL*05
025900         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR              CL*05
026000     ELSE                                                       CL*05
026100         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR              CL*05
026200     END-IF.                                                    CL*05
026300     MOVE CURRENT-MONTH TO WS-RUN-MM.                           CL*05
026400     MOVE CURRENT-DAY   TO WS-RUN-DD.                           CL*05
026500     MOVE WS-RUN-CCYY   TO WS-RUN-YEAR-MONTH(1:4).               CL*05
026600     MOVE '-'           TO WS-RUN-YEAR-MONTH(5:1).               CL*05
026700     MOVE WS-RUN-MM     TO WS-RUN-YEAR-MONTH(6:2).               CL*05
026800 050-EXIT.                                                      CL*05
026900     EXIT.                                                      CL*05
027000                                                                MT0214
027100 100-PROCESS-TRANSACTION.                                       MT0215
027200     MOVE 'Y' TO WS-VALID-TRAN-SW.                              MT0216
027300     MOVE SPACES TO WS-EXCEPTION-TEXT.                          MT0217
027400     ADD 1 TO NUM-TRAN-RECS.                                    MT0218
027500                                                                MT0219
027600     EVALUATE TRUE                                              MT0220
027700         WHEN TR-ACTION-CREATE                                  MT0221
027800             ADD 1 TO NUM-CREATE-REQUESTS                       MT0222
027900             PERFORM 200-CREATE-INVOICE THRU 200-EXIT           MT0223
028000         WHEN TR-ACTION-UPDATE                                  MT0224
028100             ADD 1 TO NUM-UPDATE-REQUESTS                       MT0225
028200             PERFORM 300-UPDATE-INVOICE THRU 300-EXIT           MT0226
028300         WHEN TR-ACTION-STATUS                                  CL*03
028400             ADD 1 TO NUM-STATUS-REQUESTS                       CL*03
028500             PERFORM 400-CHANGE-STATUS THRU 400-EXIT            CL*03
028600         WHEN TR-ACTION-DELETE                                  MT0227
028700             ADD 1 TO NUM-DELETE-REQUESTS                       MT0228
028800             PERFORM 500-DELETE-INVOICE THRU 500-EXIT           MT0229
028900         WHEN OTHER                                             MT0230
029000             MOVE 'N' TO WS-VALID-TRAN-SW                       MT0231
029100             MOVE 'UNRECOGNIZED TRANSACTION ACTION CODE'        MT0232
029200                 TO WS-EXCEPTION-TEXT                           MT0233
029300     END-EVALUATE.                                              MT0234
029400                                                                MT0235
029500     IF NOT VALID-TRAN                                          MT0236
029600         ADD 1 TO NUM-TRAN-ERRORS                               MT0237
029700         PERFORM 900-WRITE-EXCEPTION THRU 900-EXIT              MT0238
029800     END-IF.                                                    MT0239
029900                                                                MT0240
030000     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                MT0241
030100 100-EXIT.                                                      MT0242
030200     EXIT.                                                      MT0243
030300                                                                MT0244
030400 200-CREATE-INVOICE.                                            MT0245
030500*--- BUILD A NEW INVOICE MASTER AND ITS LINE ITEMS.              MT0246
030600     MOVE '200-CREATE-INVOICE' TO PARA-NAME.                    MT0247
030700     INITIALIZE INV-MASTER-RECORD.                              MT0248
030800     MOVE TR-CUSTOMER-NAME    TO INV-CUSTOMER-NAME.             MT0249
030900     MOVE TR-CUSTOMER-EMAIL   TO INV-CUSTOMER-EMAIL.            MT0250
031000     MOVE TR-CUSTOMER-ADDRESS TO INV-CUSTOMER-ADDRESS.          MT0251
031100     MOVE TR-TAX-RATE         TO INV-TAX-RATE.                  MT0252
031200     MOVE TR-NOTES            TO INV-NOTES.                     MT0253
031300     MOVE TR-DATE             TO INV-DATE.                      MT0254
031400     MOVE TR-DUE-DATE         TO INV-DUE-DATE.                  MT0255
031500     MOVE TR-ITEM-COUNT       TO INV-ITEM-COUNT.                MT0256
031600                                                                MT0257
031700     IF TR-STATUS = SPACES                                      MT0258
031800         MOVE 'DRAFT' TO INV-STATUS                             MT0259
031900     ELSE                                                       MT0260
032000         MOVE TR-STATUS TO INV-STATUS                           MT0261
032100     END-IF.                                                    MT0262
032200                                                                MT0263
032300     IF TR-NUMBER = SPACES                                      MT0264
032400         PERFORM 600-GENERATE-INVOICE-NUMBER THRU 600-EXIT      MT0265
032500         IF ERROR-FOUND                                         MT0266
032600             MOVE 'N' TO WS-VALID-TRAN-SW                       MT0267
032700             MOVE 'INVOICE NUMBER SEQUENCE EXHAUSTED FOR MONTH' MT0268
032800                 TO WS-EXCEPTION-TEXT                           MT0269
032900             GO TO 200-EXIT                                     MT0270
033000         END-IF                                                 MT0271
033100     ELSE                                                       MT0272
033200         MOVE TR-NUMBER TO INV-NUMBER                           MT0273
033300     END-IF.                                                    MT0274
033400                                                                MT0275
033500     MOVE INV-NUMBER TO INV-ID.                                 MT0276
033800                                                                MT0279
033900     PERFORM 250-CALL-INVCALC THRU 250-EXIT.                    MT0280
034000                                                                MT0281
034100     WRITE INV-MASTER-RECORD.                                   MT0282
034200     IF WS-INVMSTR-STATUS NOT = '00'                            MT0283
034300         MOVE 'N' TO WS-VALID-TRAN-SW                           MT0284
034400         MOVE 'UNABLE TO WRITE INVOICE MASTER'                  MT0285
034500             TO WS-EXCEPTION-TEXT                               MT0286
034600         GO TO 200-EXIT                                         MT0287
034700     END-IF.                                                    MT0288
034800                                                                MT0289
034900     PERFORM 260-WRITE-ITEMS THRU 260-EXIT.                     MT0290
035000     ADD 1 TO NUM-CREATE-PROCESSED.                             MT0291
035100 200-EXIT.                                                      MT0292
035200     EXIT.                                                      MT0293
035300                                                                MT0294
035400 250-CALL-INVCALC.                                              MT0295
035500     MOVE 0 TO MT-CALC-RETURN-CD.                               MT0296
035600     PERFORM 255-LOAD-ITEM-TABLE THRU 255-EXIT                  MT0297
035700         VARYING WS-ITEM-SUB FROM 1 BY 1                        MT0298
035800             UNTIL WS-ITEM-SUB > TR-ITEM-COUNT.                 MT0299
035900     CALL 'INVCALC' USING INV-MASTER-RECORD, TR-ITEM-COUNT,      MT0300
036000             MT-ITEM-TABLE, MT-CALC-RETURN-CD.                   MT0301
036100 250-EXIT.                                                      MT0302
036200     EXIT.                                                      MT0303
036300                                                                MT0304
036400 255-LOAD-ITEM-TABLE.                                           MT0305
036500     MOVE TR-ITEM-DESCRIPTION(WS-ITEM-SUB)                      MT0306
036600         TO MT-ITEM-DESCRIPTION(WS-ITEM-SUB).                   MT0307
036700     MOVE TR-ITEM-QUANTITY(WS-ITEM-SUB)                         MT0308
036800         TO MT-ITEM-QUANTITY(WS-ITEM-SUB).                      MT0309
036900     MOVE TR-ITEM-UNIT-PRICE(WS-ITEM-SUB)                       MT0310
037000         TO MT-ITEM-UNIT-PRICE(WS-ITEM-SUB).                    MT0311
037100 255-EXIT.                                                      MT0312
037200     EXIT.                                                      MT0313
037300                                                                MT0314
037400 260-WRITE-ITEMS.                                               MT0315
037500     PERFORM 265-WRITE-ONE-ITEM THRU 265-EXIT                   MT0316
037600         VARYING WS-ITEM-SUB FROM 1 BY 1                        MT0317
037700             UNTIL WS-ITEM-SUB > TR-ITEM-COUNT.                 MT0318
037800 260-EXIT.                                                      MT0319
037900     EXIT.                                                      MT0320
038000                                                                MT0321
038100 265-WRITE-ONE-ITEM.                                            MT0322
038200     MOVE INV-ID                TO IT-INV-ID.                  MT0323
038300     MOVE WS-ITEM-SUB            TO IT-LINE-NO.                 MT0324
038400     MOVE MT-ITEM-DESCRIPTION(WS-ITEM-SUB) TO IT-DESCRIPTION.   MT0325
038500     MOVE MT-ITEM-QUANTITY(WS-ITEM-SUB)    TO IT-QUANTITY.      MT0326
038600     MOVE MT-ITEM-AMOUNT(WS-ITEM-SUB)       TO IT-AMOUNT.       MT0327
038700     MOVE MT-ITEM-UNIT-PRICE(WS-ITEM-SUB)   TO IT-UNIT-PRICE.   MT0328
038800     WRITE INV-ITEM-RECORD.                                    MT0329
038900 265-EXIT.                                                      MT0330
039000     EXIT.                                                      MT0331
039100                                                                MT0332
039200 300-UPDATE-INVOICE.                                            MT0333
039300*--- MASTER MUST EXIST AND MUST NOT                             CL*04
039400*--- ALREADY BE IN A FINAL STATUS (PAID/CANCELLED).  IF          CL*09
039410*--- TR-UPDATE-STATUS IS PRESENT AND THE TRANSITION IS LEGAL     CL*09
039420*--- IT IS APPLIED; OTHERWISE THE EXISTING STATUS IS KEPT        CL*09
039430*--- WITHOUT FAILING THE REST OF THE UPDATE (WIR 2466).          CL*09
039500     MOVE '300-UPDATE-INVOICE' TO PARA-NAME.                    MT0334
039600     MOVE TR-NUMBER TO INV-NUMBER.                              MT0335
039700     READ INVOICE-FILE KEY IS INV-NUMBER                        MT0336
039800         INVALID KEY                                            MT0337
039900             MOVE 'N' TO WS-VALID-TRAN-SW                       MT0338
040000             MOVE 'INVOICE NUMBER NOT ON FILE'                  MT0339
040100                 TO WS-EXCEPTION-TEXT                           MT0340
040200             GO TO 300-EXIT                                     MT0341
040300     END-READ.                                                  MT0342
040400                                                                MT0343
040500     IF INV-STATUS-FINAL                                       CL*04
040600         MOVE 'N' TO WS-VALID-TRAN-SW                          CL*04
040700         MOVE 'INVOICE IS PAID OR CANCELLED - NOT UPDATABLE'   CL*04
040800             TO WS-EXCEPTION-TEXT                              CL*04
040900         GO TO 300-EXIT                                        CL*04
041000     END-IF.                                                   CL*04
041100                                                                MT0344
041200     MOVE TR-CUSTOMER-NAME    TO INV-CUSTOMER-NAME.            MT0345
041300     MOVE TR-CUSTOMER-EMAIL   TO INV-CUSTOMER-EMAIL.           MT0346
041400     MOVE TR-CUSTOMER-ADDRESS TO INV-CUSTOMER-ADDRESS.         MT0347
041500     MOVE TR-TAX-RATE         TO INV-TAX-RATE.                 MT0348
041600     MOVE TR-NOTES            TO INV-NOTES.                    MT0349
041700     MOVE TR-DUE-DATE         TO INV-DUE-DATE.                 MT0350
041800     MOVE TR-ITEM-COUNT       TO INV-ITEM-COUNT.               MT0351
041850                                                                CL*09
041855     IF TR-UPDATE-STATUS NOT = SPACES                          CL*09
041860        AND TR-UPDATE-STATUS NOT = INV-STATUS                  CL*09
041865         MOVE TR-UPDATE-STATUS TO WS-CANDIDATE-STATUS           CL*09
041870         PERFORM 420-CHECK-TRANSITION THRU 420-EXIT             CL*09
041875         IF VALID-TRAN                                         CL*09
041880             MOVE WS-CANDIDATE-STATUS TO INV-STATUS             CL*09
041885         END-IF                                                CL*09
041890         MOVE 'Y' TO WS-VALID-TRAN-SW                           CL*09
041893         MOVE SPACES TO WS-EXCEPTION-TEXT                       CL*09
041896     END-IF.                                                   CL*09
041900                                                                MT0352
042000     PERFORM 250-CALL-INVCALC THRU 250-EXIT.                   MT0353
042100                                                                MT0354
042200     REWRITE INV-MASTER-RECORD.                                MT0355
042300     IF WS-INVMSTR-STATUS NOT = '00'                            MT0356
042400         MOVE 'N' TO WS-VALID-TRAN-SW                          MT0357
042500         MOVE 'UNABLE TO REWRITE INVOICE MASTER'                MT0358
042600             TO WS-EXCEPTION-TEXT                               MT0359
042700         GO TO 300-EXIT                                        MT0360
042800     END-IF.                                                    MT0361
042900                                                                MT0362
043000     PERFORM 270-DELETE-OLD-ITEMS THRU 270-EXIT.                MT0363
043100     PERFORM 260-WRITE-ITEMS      THRU 260-EXIT.                MT0364
043200     ADD 1 TO NUM-UPDATE-PROCESSED.                            MT0365
043300 300-EXIT.                                                      MT0366
043400     EXIT.                                                      MT0367
043500                                                                MT0368
043600 270-DELETE-OLD-ITEMS.                                          MT0369
043700*--- POSITION TO THE FIRST ITEM OF THIS INVOICE AND DELETE      MT0370
043800*--- FORWARD WHILE THE KEY PREFIX STILL MATCHES INV-ID.         MT0371
043900     MOVE INV-ID TO IT-INV-ID.                                  MT0372
044000     MOVE 0      TO IT-LINE-NO.                                 MT0373
044100     START INVOICE-ITEM-FILE KEY IS NOT LESS THAN IT-KEY        MT0374
044200         INVALID KEY                                            MT0375
044300             GO TO 270-EXIT                                     MT0376
044400     END-START.                                                MT0377
044500 271-DELETE-ONE-ITEM.                                           MT0378
044600     READ INVOICE-ITEM-FILE NEXT RECORD                        MT0379
044700         AT END                                                MT0380
044800             GO TO 270-EXIT                                    MT0381
044900     END-READ.                                                 MT0382
045000     IF IT-INV-ID NOT = INV-ID                                  MT0383
045100         GO TO 270-EXIT                                        MT0384
045200     END-IF.                                                   MT0385
045300     DELETE INVOICE-ITEM-FILE RECORD.                          MT0386
045400     GO TO 271-DELETE-ONE-ITEM.                                MT0387
045500 270-EXIT.                                                     MT0388
045600     EXIT.                                                     MT0389
045700                                                                MT0390
045800 400-CHANGE-STATUS.                                             CL*03
045900*--- VALIDATE THE STATUS TRANSITION BEFORE                     CL*03
046000*--- APPLYING IT TO THE MASTER.                                 CL*03
046100     MOVE '400-CHANGE-STATUS' TO PARA-NAME.                     CL*03
046200     MOVE TR-NUMBER TO INV-NUMBER.                              CL*03
046300     READ INVOICE-FILE KEY IS INV-NUMBER                        CL*03
046400         INVALID KEY                                            CL*03
046500             MOVE 'N' TO WS-VALID-TRAN-SW                       CL*03
046600             MOVE 'INVOICE NUMBER NOT ON FILE'                  CL*03
046700                 TO WS-EXCEPTION-TEXT                           CL*03
046800             GO TO 400-EXIT                                     CL*03
046900     END-READ.                                                  CL*03
047000                                                                CL*03
047100     IF INV-STATUS-FINAL                                        CL*03
047200         MOVE 'N' TO WS-VALID-TRAN-SW                           CL*03
047300         MOVE 'INVOICE IS PAID OR CANCELLED - STATUS IS FINAL'  CL*03
047400             TO WS-EXCEPTION-TEXT                                CL*03
047500         GO TO 400-EXIT                                         CL*03
047600     END-IF.                                                    CL*03
047700                                                                CL*03
047800     IF TR-NEW-STATUS = 'OVERDUE'                               CL*07
047900         IF INV-DUE-DATE > WS-RUN-CCYYMMDD                      CL*07
048000             MOVE 'N' TO WS-VALID-TRAN-SW                       CL*07
048100             MOVE 'CANNOT MARK OVERDUE - DUE DATE NOT YET PAST' CL*07
048200                 TO WS-EXCEPTION-TEXT                           CL*07
048300             GO TO 400-EXIT                                     CL*07
048400         END-IF                                                 CL*07
048500     END-IF.                                                    CL*07
048600                                                                CL*03
048650     MOVE TR-NEW-STATUS TO WS-CANDIDATE-STATUS.                 CL*09
048700     PERFORM 420-CHECK-TRANSITION THRU 420-EXIT.                CL*03
048800     IF NOT VALID-TRAN                                          CL*03
048900         GO TO 400-EXIT                                        CL*03
049000     END-IF.                                                    CL*03
049100                                                                CL*03
049200     MOVE WS-CANDIDATE-STATUS TO INV-STATUS.                    CL*09
049300     REWRITE INV-MASTER-RECORD.                                 CL*03
049400     IF WS-INVMSTR-STATUS NOT = '00'                            CL*03
049500         MOVE 'N' TO WS-VALID-TRAN-SW                           CL*03
049600         MOVE 'UNABLE TO REWRITE INVOICE MASTER'                 CL*03
049700             TO WS-EXCEPTION-TEXT                                CL*03
049800         GO TO 400-EXIT                                         CL*03
049900     END-IF.                                                    CL*03
050000                                                                CL*03
050100     ADD 1 TO NUM-STATUS-PROCESSED.                             CL*03
050200 400-EXIT.                                                      CL*03
050300     EXIT.                                                      CL*03
050400                                                                CL*03
050500 420-CHECK-TRANSITION.                                          CL*03
050600*--- STT-ENTRY HOLDS THE TWELVE VALID FROM/TO PAIRS LOADED IN   CL*09
050700*--- 710-INIT-TABLES (INCLUDING THE SAME-STATUS NO-OP PAIRS).   CL*09
050750*--- ANY OTHER PAIR IS REJECTED.                                CL*03
050800     MOVE '420-CHECK-TRANSITION' TO PARA-NAME.                  CL*03
050900     MOVE 'N' TO WS-VALID-TRAN-SW.                              CL*03
051000     PERFORM 425-SCAN-ONE-TRANSITION THRU 425-EXIT              CL*03
051100         VARYING WS-TRANSITION-SUB FROM 1 BY 1                  CL*09
051200             UNTIL WS-TRANSITION-SUB > 12 OR VALID-TRAN.        CL*09
051300     IF NOT VALID-TRAN                                          CL*03
051400         MOVE 'INVALID STATUS TRANSITION REQUESTED'             CL*03
051500             TO WS-EXCEPTION-TEXT                               CL*03
051600     END-IF.                                                    CL*03
051700 420-EXIT.                                                      CL*03
051800     EXIT.                                                      CL*03
051900                                                                CL*03
052000 425-SCAN-ONE-TRANSITION.                                       CL*03
052100     IF INV-STATUS           = STT-FROM-STATUS(WS-TRANSITION-SUB)CL*03
052200        AND WS-CANDIDATE-STATUS = STT-TO-STATUS(WS-TRANSITION-SUB)CL*09
052300         MOVE 'Y' TO WS-VALID-TRAN-SW                           CL*03
052400     END-IF.                                                    CL*03
052500 425-EXIT.                                                      CL*03
052600     EXIT.                                                      CL*03
052700                                                                MT0391
052800 500-DELETE-INVOICE.                                            MT0392
052900*--- MASTER MUST EXIST AND MUST NOT                             CL*04
053000*--- ALREADY BE IN A FINAL STATUS (PAID/CANCELLED).             CL*04
053100     MOVE '500-DELETE-INVOICE' TO PARA-NAME.                    MT0393
053200     MOVE TR-NUMBER TO INV-NUMBER.                              MT0394
053300     READ INVOICE-FILE KEY IS INV-NUMBER                        MT0395
053400         INVALID KEY                                            MT0396
053500             MOVE 'N' TO WS-VALID-TRAN-SW                       MT0397
053600             MOVE 'INVOICE NUMBER NOT ON FILE'                  MT0398
053700                 TO WS-EXCEPTION-TEXT                           MT0399
053800             GO TO 500-EXIT                                     MT0400
053900     END-READ.                                                  MT0401
054000                                                                CL*04
054100     IF INV-STATUS-FINAL                                        CL*04
054200         MOVE 'N' TO WS-VALID-TRAN-SW                          CL*04
054300         MOVE 'INVOICE IS PAID OR CANCELLED - NOT DELETABLE'   CL*04
054400             TO WS-EXCEPTION-TEXT                              CL*04
054500         GO TO 500-EXIT                                        CL*04
054600     END-IF.                                                   CL*04
054700                                                                MT0402
054800     PERFORM 270-DELETE-OLD-ITEMS THRU 270-EXIT.               MT0403
054900     DELETE INVOICE-FILE RECORD.                                MT0404
055000     IF WS-INVMSTR-STATUS NOT = '00'                            MT0405
055100         MOVE 'N' TO WS-VALID-TRAN-SW                          MT0406
055200         MOVE 'UNABLE TO DELETE INVOICE MASTER'                 MT0407
055300             TO WS-EXCEPTION-TEXT                               MT0408
055400         GO TO 500-EXIT                                        MT0409
055500     END-IF.                                                    MT0410
055600                                                                MT0411
055700     ADD 1 TO NUM-DELETE-PROCESSED.                            MT0412
055800 500-EXIT.                                                     MT0413
055900     EXIT.                                                     MT0414
056000                                                                MT0415
056100 600-GENERATE-INVOICE-NUMBER.                                   MT0416
056200*--- CALLS INVNBR TO ASSIGN                                    MT0417
056300*--- THE NEXT SUFFIX FOR THE CURRENT RUN MONTH.                MT0418
056400     MOVE '600-GENERATE-INVOICE-NUMBER' TO PARA-NAME.           MT0419
056500     MOVE 'N' TO ERROR-FOUND-SW.                                MT0420
056600     MOVE 'G' TO WS-GEN-FUNCTION.                               MT0421
056700     CALL 'INVNBR' USING WS-GEN-FUNCTION, WS-RUN-YEAR-MONTH,    MT0422
056800             WS-HIGH-SUFFIX, TR-NUMBER, WS-GEN-NUMBER-OUT,      MT0423
056900             WS-GEN-SUFFIX-OUT, WS-GEN-RETURN-CD.               MT0424
057000                                                                MT0425
057100     IF WS-GEN-RETURN-CD = 8                                    MT0426
057200         MOVE 'Y' TO ERROR-FOUND-SW                             MT0427
057300         GO TO 600-EXIT                                        MT0428
057400     END-IF.                                                    MT0429
057500                                                                MT0430
057600     MOVE WS-GEN-NUMBER-OUT TO INV-NUMBER.                      MT0431
057700     MOVE WS-GEN-SUFFIX-OUT TO WS-HIGH-SUFFIX.                  MT0432
057800 600-EXIT.                                                      MT0433
057900     EXIT.                                                      MT0434
058000                                                                MT0435
058100 650-SCAN-HIGH-WATER-MARK.                                      CL*06
058200*--- ON STARTUP, FIND THE HIGHEST SUFFIX ALREADY ASSIGNED       CL*06
058300*--- THIS RUN-MONTH SO 600-GENERATE-INVOICE-NUMBER DOES NOT     CL*06
058400*--- HAND OUT A DUPLICATE.  A MALFORMED NUMBER IS SKIPPED       CL*06
058500*--- RATHER THAN ABENDING THE RUN (TICKET BIL-0877).            CL*06
058600     MOVE '650-SCAN-HIGH-WATER-MARK' TO PARA-NAME.               CL*06
058700     MOVE 'N' TO WS-SCAN-EOF-SW.                                 CL*06
058800     MOVE LOW-VALUES TO INV-NUMBER.                              CL*06
058900     START INVOICE-FILE KEY IS NOT LESS THAN INV-NUMBER         CL*06
059000         INVALID KEY                                            CL*06
059100             MOVE 'Y' TO WS-SCAN-EOF-SW                        CL*06
059200     END-START.                                                 CL*06
059300     PERFORM 655-SCAN-ONE-MASTER THRU 655-EXIT                  CL*06
059400         UNTIL SCAN-EOF.                                        CL*06
059500 650-EXIT.                                                       CL*06
059600     EXIT.                                                       CL*06
059700                                                                 CL*06
059800 655-SCAN-ONE-MASTER.                                           CL*06
059900     READ INVOICE-FILE NEXT RECORD                              CL*06
060000         AT END                                                 CL*06
060100             MOVE 'Y' TO WS-SCAN-EOF-SW                        CL*06
060200             GO TO 655-EXIT                                    CL*06
060300     END-READ.                                                  CL*06
060400     MOVE 'X' TO WS-GEN-FUNCTION.                                CL*06
060500     CALL 'INVNBR' USING WS-GEN-FUNCTION, WS-RUN-YEAR-MONTH,    CL*06
060600             WS-HIGH-SUFFIX, INV-NUMBER, WS-GEN-NUMBER-OUT,     CL*06
060700             WS-GEN-SUFFIX-OUT, WS-GEN-RETURN-CD.                CL*06
060800     IF WS-GEN-RETURN-CD = 4                                    CL*06
060900         GO TO 655-EXIT                                        CL*06
061000     END-IF.                                                    CL*06
061100     IF WS-GEN-SUFFIX-OUT > WS-HIGH-SUFFIX                      CL*06
061200         MOVE WS-GEN-SUFFIX-OUT TO WS-HIGH-SUFFIX               CL*06
061300     END-IF.                                                    CL*06
061400 655-EXIT.                                                      CL*06
061500     EXIT.                                                      CL*06
061600                                                                MT0436
061700 700-OPEN-FILES.                                                MT0437
061800     OPEN INPUT  INVOICE-TRAN-FILE                              MT0438
061900          I-O    INVOICE-FILE                                   MT0439
062000                 INVOICE-ITEM-FILE                              MT0440
062100          OUTPUT INVOICE-ACT-RPT.                                MT0441
062200     IF WS-TRANFILE-STATUS NOT = '00'                           MT0442
062300       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'            MT0443
062400               WS-TRANFILE-STATUS                               MT0444
062500       MOVE 16 TO RETURN-CODE                                   MT0445
062600       MOVE 'Y' TO WS-TRAN-EOF-SW                               MT0446
062700     END-IF.                                                    MT0447
062800     IF WS-INVMSTR-STATUS NOT = '00'                            MT0448
062900       DISPLAY 'ERROR OPENING INVOICE MASTER FILE. RC:'         MT0449
063000               WS-INVMSTR-STATUS                                MT0450
063100       MOVE 16 TO RETURN-CODE                                   MT0451
063200       MOVE 'Y' TO WS-TRAN-EOF-SW                               MT0452
063300     END-IF.                                                    MT0453
063400     IF WS-INVITEM-STATUS NOT = '00'                            MT0454
063500       DISPLAY 'ERROR OPENING INVOICE ITEM FILE. RC:'           MT0455
063600               WS-INVITEM-STATUS                                MT0456
063700       MOVE 16 TO RETURN-CODE                                   MT0457
063800       MOVE 'Y' TO WS-TRAN-EOF-SW                               MT0458
063900     END-IF.                                                    MT0459
064000 700-EXIT.                                                      MT0460
064100     EXIT.                                                      MT0461
064200                                                                CL*03
064300 710-INIT-TABLES.                                               CL*03
064310*--- DRAFT MAY MOVE TO ANY STATUS, INCLUDING BACK TO ITSELF.     CL*09
064320*--- SENT/OVERDUE MAY ONLY ADVANCE AS SHOWN, PLUS THEIR OWN      CL*09
064330*--- NO-OP (WIR-2480 - A STATUS-CHANGE REQUEST TO THE STATUS     CL*09
064340*--- THE INVOICE IS ALREADY IN IS ALWAYS LEGAL).  PAID AND       CL*09
064350*--- CANCELLED NEVER APPEAR AS A "FROM" HERE - 400-CHANGE-       CL*09
064360*--- STATUS REJECTS THEM UP FRONT VIA INV-STATUS-FINAL.          CL*09
064400     MOVE '710-INIT-TABLES' TO PARA-NAME.                       CL*03
064500     MOVE 'DRAFT'    TO STT-FROM-STATUS(1).                     CL*03
064600     MOVE 'DRAFT'    TO STT-TO-STATUS(1).                       CL*09
064610     MOVE 'DRAFT'    TO STT-FROM-STATUS(2).                     CL*09
064620     MOVE 'SENT'     TO STT-TO-STATUS(2).                       CL*09
064630     MOVE 'DRAFT'    TO STT-FROM-STATUS(3).                     CL*09
064640     MOVE 'PAID'     TO STT-TO-STATUS(3).                       CL*09
064650     MOVE 'DRAFT'    TO STT-FROM-STATUS(4).                     CL*09
064660     MOVE 'OVERDUE'  TO STT-TO-STATUS(4).                       CL*09
064670     MOVE 'DRAFT'    TO STT-FROM-STATUS(5).                     CL*09
064680     MOVE 'CANCELLED' TO STT-TO-STATUS(5).                      CL*09
064700     MOVE 'SENT'     TO STT-FROM-STATUS(6).                     CL*09
064710     MOVE 'SENT'     TO STT-TO-STATUS(6).                       CL*09
064720     MOVE 'SENT'     TO STT-FROM-STATUS(7).                     CL*09
064800     MOVE 'PAID'     TO STT-TO-STATUS(7).                       CL*09
064900     MOVE 'SENT'     TO STT-FROM-STATUS(8).                     CL*09
065000     MOVE 'OVERDUE'  TO STT-TO-STATUS(8).                       CL*09
065100     MOVE 'SENT'     TO STT-FROM-STATUS(9).                     CL*09
065200     MOVE 'CANCELLED' TO STT-TO-STATUS(9).                      CL*09
065210     MOVE 'OVERDUE'  TO STT-FROM-STATUS(10).                    CL*09
065220     MOVE 'OVERDUE'  TO STT-TO-STATUS(10).                      CL*09
065300     MOVE 'OVERDUE'  TO STT-FROM-STATUS(11).                    CL*09
065400     MOVE 'PAID'     TO STT-TO-STATUS(11).                      CL*09
065410     MOVE 'OVERDUE'  TO STT-FROM-STATUS(12).                    CL*09
065420     MOVE 'CANCELLED' TO STT-TO-STATUS(12).                     CL*09
065500 710-EXIT.                                                      CL*03
065600     EXIT.                                                      CL*03
065700                                                                MT0462
065800 730-READ-TRANSACTION.                                          MT0463
065900     READ INVOICE-TRAN-FILE                                     MT0464
066000         AT END                                                 MT0465
066100             MOVE 'Y' TO WS-TRAN-EOF-SW                         MT0466
066200     END-READ.                                                  MT0467
066300 730-EXIT.                                                      MT0468
066400     EXIT.                                                      MT0469
066500                                                                MT0470
066600 790-CLOSE-FILES.                                               MT0471
066700     CLOSE INVOICE-TRAN-FILE, INVOICE-FILE, INVOICE-ITEM-FILE,  MT0472
067000           INVOICE-ACT-RPT.                                     MT0473
067100 790-EXIT.                                                      MT0474
067200     EXIT.                                                      MT0475
067300                                                                MT0476
067400 800-INIT-REPORT.                                               MT0477
067500     MOVE CURRENT-YEAR   TO RPT-YY.                             MT0478
067600     MOVE CURRENT-MONTH  TO RPT-MM.                             MT0479
067700     MOVE CURRENT-DAY    TO RPT-DD.                             MT0480
067800     MOVE CURRENT-HOUR   TO RPT-HH.                             MT0481
067900     MOVE CURRENT-MINUTE TO RPT-MIN.                            MT0482
068000     MOVE CURRENT-SECOND TO RPT-SS.                             MT0483
068100     WRITE ACT-RPT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.   MT0484
068200 800-EXIT.                                                      MT0485
068300     EXIT.                                                      MT0486
068400                                                                MT0487
068500 850-REPORT-TRAN-STATS.                                         MT0488
068600     WRITE ACT-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.          MT0489
068700     WRITE ACT-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.          MT0490
068800     WRITE ACT-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.          MT0491
068900     WRITE ACT-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.          MT0492
069000                                                                MT0493
069100     MOVE 'CREATE  '           TO RPT-TRAN.                     MT0494
069200     MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-TRANS.                MT0495
069300     MOVE NUM-CREATE-PROCESSED TO RPT-NUM-TRAN-PROC.            MT0496
069400     COMPUTE RPT-NUM-TRAN-ERR =                                 MT0497
069500                NUM-CREATE-REQUESTS  -  NUM-CREATE-PROCESSED.   MT0498
069600     WRITE ACT-RPT-RECORD  FROM  RPT-STATS-DETAIL.              MT0499
069700                                                                MT0500
069800     MOVE 'UPDATE  '           TO RPT-TRAN.                     MT0501
069900     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                MT0502
070000     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.            MT0503
070100     COMPUTE RPT-NUM-TRAN-ERR =                                 MT0504
070200                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.   MT0505
070300     WRITE ACT-RPT-RECORD  FROM  RPT-STATS-DETAIL.              MT0506
070400                                                                CL*03
070500     MOVE 'STATUS  '           TO RPT-TRAN.                     CL*03
070600     MOVE NUM-STATUS-REQUESTS  TO RPT-NUM-TRANS.                CL*03
070700     MOVE NUM-STATUS-PROCESSED TO RPT-NUM-TRAN-PROC.            CL*03
070800     COMPUTE RPT-NUM-TRAN-ERR =                                 CL*03
070900                NUM-STATUS-REQUESTS  -  NUM-STATUS-PROCESSED.   CL*03
071000     WRITE ACT-RPT-RECORD  FROM  RPT-STATS-DETAIL.              CL*03
071100                                                                MT0507
071200     MOVE 'DELETE  '           TO RPT-TRAN.                     MT0508
071300     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                MT0509
071400     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.            MT0510
071500     COMPUTE RPT-NUM-TRAN-ERR =                                 MT0511
071600                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.   MT0512
071700     WRITE ACT-RPT-RECORD  FROM  RPT-STATS-DETAIL.              MT0513
071800 850-EXIT.                                                      MT0514
071900     EXIT.                                                      MT0515
072000                                                                MT0516
072100 900-WRITE-EXCEPTION.                                           MT0517
072200     MOVE TR-NUMBER         TO RPT-EXC-NUMBER.                  MT0518
072300     MOVE WS-EXCEPTION-TEXT TO RPT-EXC-TEXT.                    MT0519
072400     WRITE ACT-RPT-RECORD FROM RPT-EXCEPTION-LINE AFTER 1.      MT0520
072500 900-EXIT.                                                      MT0521
072600     EXIT.                                                      MT0522
